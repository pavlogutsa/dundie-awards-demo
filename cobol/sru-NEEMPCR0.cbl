000100******************************************************************
000200* Program name:    NEEMPCR0.                                    * 
000300* Original author: mibarra.                                    *  
000400*                                                               * 
000500* Maintenence Log                                               * 
000600* Date       Author        Maintenance Requirement.             * 
000700* ---------- ------------  -------------------------------------* 
000800* 14/02/2024 mibarra       Initial Version.  ABM de empleados,   *
000900*                          CALLed con EMP0-OPCION (C/R/U/D) vde   
001000*                          NEECEMP0 y NEECRET0 por resultado.     
001100* 21/09/2024 gforrich      Se agrega EMP0-ORG-ID y el CALL a      
001200*                          NEORGRD0 para validar la organizacion  
001300*                          en alta y modificacion (DAR-0560).     
001400* 05/11/2024 mibarra       Y2K REVIEW: este programa no usa       
001500*                          fechas de 2 digitos, nada que          
001600*                          corregir.                              
001700* 18/02/2026 gforrich      Se agrega OPCION 'L' (listado) para    
001800*                          que el programa pueda devolver todos   
001900*                          los empleados, uno por CALL, via START 
002000*                          y READ NEXT sobre EMPFILE (DAR-0650).  
002100******************************************************************
002200*                                                               * 
002300*          I D E N T I F I C A T I O N  D I V I S I O N         * 
002400*                                                               * 
002500******************************************************************
002600 IDENTIFICATION DIVISION.                                         
002700 PROGRAM-ID. NEEMPCR0.                                            
002800 AUTHOR. MARIO IBARRA.                                            
002900 INSTALLATION. IBM Z/OS.                                          
003000 DATE-WRITTEN. FEBRERO 2024.                                      
003100 DATE-COMPILED. FEBRERO 2024.                                     
003200 SECURITY. CONFIDENTIAL.                                          
003300******************************************************************
003400*                                                               * 
003500*             E N V I R O N M E N T   D I V I S I O N           * 
003600*                                                               * 
003700******************************************************************
003800 ENVIRONMENT DIVISION.                                            
003900                                                                  
004000 CONFIGURATION SECTION.                                           
004100 SPECIAL-NAMES.                                                   
004200         C01 IS TOP-OF-FORM.                                      
004300                                                                  
004400 INPUT-OUTPUT SECTION.                                            
004500                                                                  
004600******************************************************************
004700*             ARCHIVOS INTERVINIENTES EN EL PROCESO            *  
004800******************************************************************
004900 FILE-CONTROL.                                                    
005000                                                                  
005100     SELECT EMPFILE     ASSIGN       TO EMPFILE                   
005200                         ORGANIZATION IS INDEXED                  
005300                         ACCESS MODE IS DYNAMIC                   
005400                         RECORD KEY   IS EMP-ID                   
005500                         FILE STATUS IS WS-FILE-STATUS.           
005600******************************************************************
005700*                                                               * 
005800*                      D A T A   D I V I S I O N                * 
005900*                                                               * 
006000******************************************************************
006100 DATA DIVISION.                                                   
006200 FILE SECTION.                                                    
006300                                                                  
006400 FD  EMPFILE.                                                     
006500 01  REG-EMPFILE.                                                 
006600         COPY NEEMPM0.                                            
006700                                                                  
006800 WORKING-STORAGE SECTION.                                         
006900                                                                  
007000******************************************************************
007100*                    DEFINICION DE CONSTANTES                   * 
007200******************************************************************
007300 01  CT-CONSTANTES.                                               
007400     05 CT-1                          PIC 9(01) VALUE 1.          
007500     05 CT-PROGRAMA                   PIC X(08) VALUE 'NEEMPCR0'. 
007600     05 CT-PROGRAMA-ORG                PIC X(08) VALUE 'NEORGRD0'.
007700     05 CT-CAMPO-EMPID                PIC X(20) VALUE 'EMP-ID'.   
007800     05 CT-CAMPO-FIRSTNAME           PIC X(20) VALUE 'FIRST-NM'.  
007900     05 CT-CAMPO-LASTNAME             PIC X(20) VALUE 'LAST-NAME'.
008000     05 CT-CAMPO-ORGID                PIC X(20) VALUE 'ORG-ID'.   
008100     05 CT-CAMPO-OPCION               PIC X(20) VALUE 'OPCION'.   
008200     05 FILLER                       PIC X(02) VALUE SPACES.      
008300                                                                  
008400******************************************************************
008500*                     DEFINICION DE AVISOS Y ERRORES              
008600******************************************************************
008700 01  MA-AVISOS.                                                   
008800     05 MA-NO-EXISTE                  PIC X(07) VALUE 'NEA0002'.  
008900     05 MA-FIN-LISTADO                PIC X(07) VALUE 'NEA0010'.  
009000     05 FILLER                       PIC X(02) VALUE SPACES.      
009100                                                                  
009200 01  ME-MENSAJES.                                                 
009300     05 ME-CAMPO-OBLIGATORIO         PIC X(07) VALUE 'NEE2001'.   
009400     05 ME-ORG-INEXISTENTE            PIC X(07) VALUE 'NEE2050'.  
009500     05 ME-OPCION-INVALIDA            PIC X(07) VALUE 'NEE2100'.  
009600     05 FILLER                       PIC X(02) VALUE SPACES.      
009700                                                                  
009800******************************************************************
009900*                    DEFINICION DE CONTADORES                   * 
010000******************************************************************
010100 01  CN-CONTADORES.                                               
010200     05 CN-LEIDOS                    PIC S9(05) COMP VALUE 0.     
010300     05 CN-GRABADOS                  PIC S9(05) COMP VALUE 0.     
010400     05 FILLER                       PIC X(02) VALUE SPACES.      
010500                                                                  
010600******************************************************************
010700*                     DEFINICION DE VARIABLES                   * 
010800******************************************************************
010900 01  WS-VARIABLES.                                                
011000     05 WS-FILE-STATUS                PIC X(02) VALUE SPACE.      
011100     05 WS-ARCHIVO-ABIERTO            PIC X(01) VALUE 'N'.        
011200        88 WS-88-ARCHIVO-ABIERTO                 VALUE 'S'.       
011300     05 WS-CONTADOR                   PIC S9(05)V9(02) COMP-3.    
011400     05 FILLER                       PIC X(02) VALUE SPACES.      
011500                                                                  
011600******************************************************************
011700*        VISTAS REDEFINIDAS DE CLAVE, PARA BUSQUEDAS Y DISPLAY   *
011800******************************************************************
011900 01  WS-CLAVE-VISTAS.                                             
012000     05 WS-EMP-ID-DISPLAY              PIC ZZZZZZZZ9.             
012100     05 WS-EMP-ID-NUM REDEFINES WS-EMP-ID-DISPLAY                 
012200                                        PIC 9(09).                
012300     05 WS-ORG-ID-DISPLAY              PIC ZZZZZZZZ9.             
012400     05 WS-ORG-ID-NUM REDEFINES WS-ORG-ID-DISPLAY                 
012500                                        PIC 9(09).                
012600     05 WS-OPCION-DISPLAY              PIC X(01).                 
012700     05 WS-OPCION-ALFA REDEFINES WS-OPCION-DISPLAY                
012800                                        PIC X(01).                
012900     05 FILLER                       PIC X(02) VALUE SPACES.      
013000                                                                  
013100******************************************************************
013200*             AREA DE LINKAGE PARA VALIDACION DE ORGANIZACION   * 
013300******************************************************************
013400 01  LN-NEECORG0.                                                 
013500     COPY NEECORG0.                                               
013600                                                                  
013700 LINKAGE SECTION.                                                 
013800 01  WS-NEECEMP-01.                                               
013900     COPY NEECEMP0.                                               
014000 01  WS-NEECRET0-01.                                              
014100     COPY NEECRET0.                                               
014200     05 FILLER                       PIC X(02).                   
014300                                                                  
014400******************************************************************
014500*                                                               * 
014600*              P R O C E D U R E   D I V I S I O N              * 
014700*                                                               * 
014800******************************************************************
014900 PROCEDURE DIVISION USING WS-NEECEMP-01 WS-NEECRET0-01.           
015000******************************************************************
015100*                        0000-MAINLINE                          * 
015200******************************************************************
015300                                                                  
015400 0000-MAINLINE.                                                   
015500*-----------------------------------------------------------------
015600     PERFORM 1000-INICIO                                          
015700        THRU 1000-INICIO-EXIT                                     
015800                                                                  
015900     IF NOT RET0-88-COD-ERROR                                     
016000        PERFORM 2000-PROCESO                                      
016100           THRU 2000-PROCESO-EXIT                                 
016200     END-IF                                                       
016300                                                                  
016400     PERFORM 3000-FIN                                             
016500        THRU 3000-FIN-EXIT                                        
016600     .                                                            
016700******************************************************************
016800*                         1000-INICIO                           * 
016900******************************************************************
017000 1000-INICIO.                                                     
017100*-----------------------------------------------------------------
017200     PERFORM 1100-INICIALIZA-VARIABLES                            
017300        THRU 1100-INICIALIZA-VARIABLES-EXIT                       
017400                                                                  
017500     IF NOT WS-88-ARCHIVO-ABIERTO                                 
017600        OPEN I-O EMPFILE                                          
017700        IF WS-FILE-STATUS IS EQUAL '00'                           
017800           MOVE 'S'                   TO WS-ARCHIVO-ABIERTO       
017900        ELSE                                                      
018000           DISPLAY 'ERROR OPEN EMPFILE CODE: ' WS-FILE-STATUS     
018100           SET RET0-88-COD-ERROR     TO TRUE                      
018200           MOVE CT-PROGRAMA          TO RET0-PROGRAMA             
018300        END-IF                                                    
018400     END-IF                                                       
018500                                                                  
018600     IF NOT RET0-88-COD-ERROR                                     
018700        PERFORM 1200-VALIDA-OBLIGATORIOS                          
018800           THRU 1200-VALIDA-OBLIGATORIOS-EXIT                     
018900     END-IF                                                       
019000     .                                                            
019100 1000-INICIO-EXIT.                                                
019200     EXIT.                                                        
019300******************************************************************
019400*                  1100-INICIALIZA-VARIABLES                    * 
019500******************************************************************
019600 1100-INICIALIZA-VARIABLES.                                       
019700*-----------------------------------------------------------------
019800     INITIALIZE WS-NEECRET0-01                                    
019900     MOVE ZEROES                      TO WS-CONTADOR              
020000     SET        RET0-88-OK            TO TRUE                     
020100     .                                                            
020200 1100-INICIALIZA-VARIABLES-EXIT.                                  
020300     EXIT.                                                        
020400******************************************************************
020500*                 1200-VALIDA-OBLIGATORIOS                      * 
020600******************************************************************
020700 1200-VALIDA-OBLIGATORIOS.                                        
020800*-----------------------------------------------------------------
020900     IF EMP0-OPCION EQUAL SPACE OR LOW-VALUE                      
021000        SET RET0-88-COD-ERROR         TO TRUE                     
021100        MOVE CT-PROGRAMA              TO RET0-PROGRAMA            
021200        MOVE CT-CAMPO-OPCION          TO RET0-VAR1-ERROR          
021300        MOVE ME-CAMPO-OBLIGATORIO     TO RET0-COD-ERROR           
021400     END-IF                                                       
021500                                                                  
021600 IF NOT RET0-88-COD-ERROR                                         
021700    IF NOT EMP0-88-READALL                                        
021800       IF EMP0-EMP-ID EQUAL ZEROES                                
021900          SET RET0-88-COD-ERROR      TO TRUE                      
022000          MOVE CT-PROGRAMA           TO RET0-PROGRAMA             
022100          MOVE CT-CAMPO-EMPID        TO RET0-VAR1-ERROR           
022200          MOVE ME-CAMPO-OBLIGATORIO  TO RET0-COD-ERROR            
022300       END-IF                                                     
022400    END-IF                                                        
022500 END-IF                                                           
022600                                                                  
022700     IF NOT RET0-88-COD-ERROR                                     
022800        IF EMP0-88-CREATE OR EMP0-88-UPDATE                       
022900           IF EMP0-FIRST-NAME EQUAL SPACE OR LOW-VALUE            
023000              SET RET0-88-COD-ERROR   TO TRUE                     
023100              MOVE CT-PROGRAMA        TO RET0-PROGRAMA            
023200              MOVE CT-CAMPO-FIRSTNAME TO RET0-VAR1-ERROR          
023300              MOVE ME-CAMPO-OBLIGATORIO TO RET0-COD-ERROR         
023400           END-IF                                                 
023500        END-IF                                                    
023600     END-IF                                                       
023700                                                                  
023800     IF NOT RET0-88-COD-ERROR                                     
023900        IF EMP0-88-CREATE OR EMP0-88-UPDATE                       
024000           IF EMP0-LAST-NAME EQUAL SPACE OR LOW-VALUE             
024100              SET RET0-88-COD-ERROR   TO TRUE                     
024200              MOVE CT-PROGRAMA        TO RET0-PROGRAMA            
024300              MOVE CT-CAMPO-LASTNAME  TO RET0-VAR1-ERROR          
024400              MOVE ME-CAMPO-OBLIGATORIO TO RET0-COD-ERROR         
024500           END-IF                                                 
024600        END-IF                                                    
024700     END-IF                                                       
024800     .                                                            
024900 1200-VALIDA-OBLIGATORIOS-EXIT.                                   
025000     EXIT.                                                        
025100******************************************************************
025200*                          2000-PROCESO                         * 
025300******************************************************************
025400 2000-PROCESO.                                                    
025500*-----------------------------------------------------------------
025600     EVALUATE TRUE                                                
025700         WHEN EMP0-88-CREATE                                      
025800              PERFORM 2100-CREATE-EMP                             
025900                 THRU 2100-CREATE-EMP-EXIT                        
026000         WHEN EMP0-88-READ                                        
026100              PERFORM 2200-READ-EMP                               
026200                 THRU 2200-READ-EMP-EXIT                          
026300         WHEN EMP0-88-UPDATE                                      
026400              PERFORM 2300-UPDATE-EMP                             
026500                 THRU 2300-UPDATE-EMP-EXIT                        
026600     WHEN EMP0-88-DELETE                                          
026700          PERFORM 2400-DELETE-EMP                                 
026800             THRU 2400-DELETE-EMP-EXIT                            
026900     WHEN EMP0-88-READALL                                         
027000          PERFORM 2500-READALL-EMP                                
027100             THRU 2500-READALL-EMP-EXIT                           
027200     WHEN OTHER                                                   
027300              SET RET0-88-COD-ERROR      TO TRUE                  
027400              MOVE CT-PROGRAMA           TO RET0-PROGRAMA         
027500              MOVE CT-CAMPO-OPCION       TO RET0-VAR1-ERROR       
027600              MOVE ME-OPCION-INVALIDA    TO RET0-COD-ERROR        
027700     END-EVALUATE                                                 
027800     .                                                            
027900 2000-PROCESO-EXIT.                                               
028000     EXIT.                                                        
028100******************************************************************
028200*                        2100-CREATE-EMP                        * 
028300*                                                               * 
028400*   - VALIDA CAMPOS OBLIGATORIOS Y LA ORGANIZACION              * 
028500*   - VALIDA SI YA EXISTE EL EMPLEADO                           * 
028600*   - ESCRIBE EL REGISTRO EN EMPFILE                            * 
028700*                                                               * 
028800******************************************************************
028900 2100-CREATE-EMP.                                                 
029000*-----------------------------------------------------------------
029100     PERFORM 2110-VALIDA-ORGANIZACION                             
029200        THRU 2110-VALIDA-ORGANIZACION-EXIT                        
029300                                                                  
029400     IF NOT RET0-88-COD-ERROR                                     
029500        MOVE EMP0-EMP-ID              TO EMP-ID                   
029600        PERFORM 9000-MOVER-CAMPOS                                 
029700           THRU 9000-MOVER-CAMPOS-EXIT                            
029800        MOVE ZEROES                   TO EMP-DUNDIE-AWARDS        
029900                                                                  
030000        WRITE REG-EMPFILE                                         
030100            INVALID KEY                                           
030200               SET RET0-88-COD-ERROR   TO TRUE                    
030300               MOVE CT-PROGRAMA        TO RET0-PROGRAMA           
030400               MOVE CT-CAMPO-EMPID     TO RET0-VAR1-ERROR         
030500               MOVE ME-ORG-INEXISTENTE TO RET0-COD-ERROR          
030600            NOT INVALID KEY                                       
030700               ADD CT-1                TO RET0-REGS-GRABADOS      
030800        END-WRITE                                                 
030900     END-IF                                                       
031000     .                                                            
031100 2100-CREATE-EMP-EXIT.                                            
031200     EXIT.                                                        
031300******************************************************************
031400*                   2110-VALIDA-ORGANIZACION                    * 
031500******************************************************************
031600 2110-VALIDA-ORGANIZACION.                                        
031700*-----------------------------------------------------------------
031800     IF EMP0-ORG-ID EQUAL ZEROES                                  
031900        SET RET0-88-COD-ERROR         TO TRUE                     
032000        MOVE CT-PROGRAMA              TO RET0-PROGRAMA            
032100        MOVE CT-CAMPO-ORGID           TO RET0-VAR1-ERROR          
032200        MOVE ME-CAMPO-OBLIGATORIO     TO RET0-COD-ERROR           
032300     ELSE                                                         
032400        MOVE EMP0-ORG-ID              TO ORG0-ORG-ID              
032500        MOVE 'N'                      TO ORG0-ENCONTRADA          
032600                                                                  
032700        CALL CT-PROGRAMA-ORG USING LN-NEECORG0                    
032800                                                                  
032900        IF NOT ORG0-88-ENCONTRADA                                 
033000           SET RET0-88-COD-ERROR      TO TRUE                     
033100           MOVE CT-PROGRAMA           TO RET0-PROGRAMA            
033200           MOVE CT-CAMPO-ORGID        TO RET0-VAR1-ERROR          
033300           MOVE ME-ORG-INEXISTENTE    TO RET0-COD-ERROR           
033400        END-IF                                                    
033500     END-IF                                                       
033600     .                                                            
033700 2110-VALIDA-ORGANIZACION-EXIT.                                   
033800     EXIT.                                                        
033900******************************************************************
034000*                        2200-READ-EMP                          * 
034100******************************************************************
034200 2200-READ-EMP.                                                   
034300*-----------------------------------------------------------------
034400     MOVE EMP0-EMP-ID                 TO EMP-ID                   
034500                                                                  
034600     READ EMPFILE                                                 
034700          INVALID KEY                                             
034800             SET RET0-88-COD-AVISO    TO TRUE                     
034900             MOVE CT-PROGRAMA         TO RET0-PROGRAMA            
035000             MOVE MA-NO-EXISTE        TO RET0-COD-ERROR           
035100          NOT INVALID KEY                                         
035200             ADD CT-1                 TO RET0-REGS-LEIDOS         
035300             PERFORM 9100-MOVER-CAMPOS-SALIDA                     
035400                THRU 9100-MOVER-CAMPOS-SALIDA-EXIT                
035500     END-READ                                                     
035600     .                                                            
035700 2200-READ-EMP-EXIT.                                              
035800     EXIT.                                                        
035900******************************************************************
036000*                        2300-UPDATE-EMP                        * 
036100******************************************************************
036200 2300-UPDATE-EMP.                                                 
036300*-----------------------------------------------------------------
036400     MOVE EMP0-EMP-ID                 TO EMP-ID                   
036500                                                                  
036600     READ EMPFILE                                                 
036700          INVALID KEY                                             
036800             SET RET0-88-COD-AVISO    TO TRUE                     
036900             MOVE CT-PROGRAMA         TO RET0-PROGRAMA            
037000             MOVE MA-NO-EXISTE        TO RET0-COD-ERROR           
037100     END-READ                                                     
037200                                                                  
037300     IF NOT RET0-88-COD-AVISO                                     
037400        PERFORM 2110-VALIDA-ORGANIZACION                          
037500           THRU 2110-VALIDA-ORGANIZACION-EXIT                     
037600                                                                  
037700        IF NOT RET0-88-COD-ERROR                                  
037800           PERFORM 9000-MOVER-CAMPOS                              
037900              THRU 9000-MOVER-CAMPOS-EXIT                         
038000                                                                  
038100           REWRITE REG-EMPFILE                                    
038200               INVALID KEY                                        
038300                  SET RET0-88-COD-ERROR TO TRUE                   
038400                  MOVE CT-PROGRAMA      TO RET0-PROGRAMA          
038500                  MOVE MA-NO-EXISTE     TO RET0-COD-ERROR         
038600               NOT INVALID KEY                                    
038700                  ADD CT-1               TO RET0-REGS-GRABADOS    
038800           END-REWRITE                                            
038900        END-IF                                                    
039000     END-IF                                                       
039100     .                                                            
039200 2300-UPDATE-EMP-EXIT.                                            
039300     EXIT.                                                        
039400******************************************************************
039500*                        2400-DELETE-EMP                        * 
039600******************************************************************
039700 2400-DELETE-EMP.                                                 
039800*-----------------------------------------------------------------
039900     MOVE EMP0-EMP-ID                 TO EMP-ID                   
040000                                                                  
040100     DELETE EMPFILE                                               
040200            INVALID KEY                                           
040300               SET RET0-88-COD-AVISO  TO TRUE                     
040400               MOVE CT-PROGRAMA       TO RET0-PROGRAMA            
040500               MOVE MA-NO-EXISTE      TO RET0-COD-ERROR           
040600            NOT INVALID KEY                                       
040700               ADD CT-1               TO RET0-REGS-GRABADOS       
040800     END-DELETE                                                   
040900     .                                                            
041000 2400-DELETE-EMP-EXIT.                                            
041100     EXIT.                                                        
041200******************************************************************
041300*                       2500-READALL-EMP                        * 
041400*                                                               * 
041500*   EL CALLER MANDA EN EMP0-EMP-ID LA CLAVE DEL ULTIMO EMPLEADO * 
041600*   RECIBIDO (0 PARA COMENZAR). SE POSICIONA CON START DESPUES  * 
041700*   DE ESA CLAVE Y SE LEE EL SIGUIENTE. CUANDO NO HAY MAS       * 
041800*   REGISTROS SE AVISA CON MA-FIN-LISTADO (NO ES ERROR).        * 
041900******************************************************************
042000 2500-READALL-EMP.                                                
042100*-----------------------------------------------------------------
042200     MOVE EMP0-EMP-ID                 TO EMP-ID                   
042300                                                                  
042400     START EMPFILE KEY IS GREATER THAN EMP-ID                     
042500           INVALID KEY                                            
042600              SET RET0-88-COD-AVISO   TO TRUE                     
042700              MOVE CT-PROGRAMA        TO RET0-PROGRAMA            
042800              MOVE MA-FIN-LISTADO     TO RET0-COD-ERROR           
042900     END-START                                                    
043000                                                                  
043100     IF NOT RET0-88-COD-AVISO                                     
043200        READ EMPFILE NEXT RECORD                                  
043300             AT END                                               
043400                SET RET0-88-COD-AVISO TO TRUE                     
043500                MOVE CT-PROGRAMA      TO RET0-PROGRAMA            
043600                MOVE MA-FIN-LISTADO   TO RET0-COD-ERROR           
043700             NOT AT END                                           
043800                ADD CT-1              TO RET0-REGS-LEIDOS         
043900                MOVE EMP-ID           TO EMP0-EMP-ID              
044000                PERFORM 9100-MOVER-CAMPOS-SALIDA                  
044100                   THRU 9100-MOVER-CAMPOS-SALIDA-EXIT             
044200        END-READ                                                  
044300     END-IF                                                       
044400     .                                                            
044500 2500-READALL-EMP-EXIT.                                           
044600     EXIT.                                                        
044700******************************************************************
044800*                           3000-FIN                            * 
044900******************************************************************
045000 3000-FIN.                                                        
045100*-----------------------------------------------------------------
045200     MOVE RET0-REGS-LEIDOS             TO CN-LEIDOS               
045300     MOVE RET0-REGS-GRABADOS           TO CN-GRABADOS             
045400     GOBACK                                                       
045500     .                                                            
045600 3000-FIN-EXIT.                                                   
045700     EXIT.                                                        
045800******************************************************************
045900*                       9000-MOVER-CAMPOS                       * 
046000******************************************************************
046100 9000-MOVER-CAMPOS.                                               
046200*-----------------------------------------------------------------
046300     MOVE EMP0-FIRST-NAME              TO EMP-FIRST-NAME          
046400     MOVE EMP0-LAST-NAME               TO EMP-LAST-NAME           
046500     MOVE EMP0-ORG-ID                  TO EMP-ORG-ID              
046600     .                                                            
046700 9000-MOVER-CAMPOS-EXIT.                                          
046800     EXIT.                                                        
046900******************************************************************
047000*                   9100-MOVER-CAMPOS-SALIDA                    * 
047100******************************************************************
047200 9100-MOVER-CAMPOS-SALIDA.                                        
047300*-----------------------------------------------------------------
047400     MOVE EMP-FIRST-NAME                TO EMP0-FIRST-NAME        
047500     MOVE EMP-LAST-NAME                 TO EMP0-LAST-NAME         
047600     MOVE EMP-ORG-ID                    TO EMP0-ORG-ID            
047700     MOVE EMP-DUNDIE-AWARDS             TO EMP0-DUNDIE-AWARDS     
047800     .                                                            
047900 9100-MOVER-CAMPOS-SALIDA-EXIT.                                   
048000     EXIT.                                                        
