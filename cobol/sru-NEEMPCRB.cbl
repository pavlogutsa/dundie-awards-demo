000100******************************************************************
000200* Program name:    NEEMPCRB.                                    * 
000300* Original author: gforrich.                                    * 
000400*                                                               * 
000500* Maintenence Log                                               * 
000600* Date       Author        Maintenance Requirement.             * 
000700* ---------- ------------  -------------------------------------* 
000800* 14/02/2024 gforrich      Initial Version.  Lee un registro de  *
000900*                          transaccion ABM por empleado          *
001000*                          (OPCION + datos) y CALLea a NEEMPCR0  *
001100*                          por cada uno, one-at-a-time.          *
001200* 21/09/2024 mibarra       Se agregan los contadores de avisos   *
001300*                          y errores al banner final (DAR-0561). *
001400* 05/11/2025 gforrich      Y2K REVIEW: este programa no maneja   *
001500*                          fechas, nada que corregir.            *
001600******************************************************************
001700*                                                               * 
001800*          I D E N T I F I C A T I O N  D I V I S I O N         * 
001900*                                                               * 
002000******************************************************************
002100 IDENTIFICATION DIVISION.                                         
002200 PROGRAM-ID.  NEEMPCRB.                                           
002300 AUTHOR. GUILLERMO FORRICH.                                       
002400 INSTALLATION. IBM Z/OS.                                          
002500 DATE-WRITTEN. FEBRERO 2024.                                      
002600 DATE-COMPILED. FEBRERO 2024.                                     
002700 SECURITY. CONFIDENTIAL.                                          
002800******************************************************************
002900*                                                               * 
003000*             E N V I R O N M E N T   D I V I S I O N           * 
003100*                                                               * 
003200******************************************************************
003300 ENVIRONMENT DIVISION.                                            
003400                                                                  
003500 CONFIGURATION SECTION.                                           
003600 SPECIAL-NAMES.                                                   
003700         C01 IS TOP-OF-FORM.                                      
003800                                                                  
003900 INPUT-OUTPUT SECTION.                                            
004000                                                                  
004100******************************************************************
004200*              ARCHIVOS INTERVINIENTES EN EL PROCESO            * 
004300******************************************************************
004400 FILE-CONTROL.                                                    
004500                                                                  
004600     SELECT TRNEMPCR     ASSIGN       TO TRNEMPCR                 
004700                          FILE STATUS IS FS-TRNEMPCR.             
004800******************************************************************
004900*                                                               * 
005000*                      D A T A   D I V I S I O N                * 
005100*                                                               * 
005200******************************************************************
005300 DATA DIVISION.                                                   
005400 FILE SECTION.                                                    
005500                                                                  
005600 FD  TRNEMPCR                                                     
005700     RECORDING MODE IS F                                          
005800     RECORD CONTAINS 128 CHARACTERS.                              
005900 01  REG-TRNEMPCR.                                                
006000     05 TRN-OPCION                    PIC X(01).                  
006100     05 TRN-EMP-ID                    PIC 9(09).                  
006200     05 TRN-FIRST-NAME                PIC X(50).                  
006300     05 TRN-LAST-NAME                 PIC X(50).                  
006400     05 TRN-ORG-ID                    PIC 9(09).                  
006500     05 FILLER                       PIC X(09).                   
006600                                                                  
006700 WORKING-STORAGE SECTION.                                         
006800                                                                  
006900******************************************************************
007000*                    DEFINICION DE CONSTANTES                   * 
007100******************************************************************
007200 01  CT-CONSTANTES.                                               
007300     05 CT-1                          PIC 9(01) VALUE 1.          
007400     05 CT-PROGRAMA-CRUD              PIC X(08) VALUE 'NEEMPCR0'. 
007500     05 FILLER                       PIC X(02) VALUE SPACES.      
007600                                                                  
007700******************************************************************
007800*                    DEFINICION DE CONTADORES                   * 
007900******************************************************************
008000 01  CN-CONTADORES.                                               
008100     05 CN-LEIDOS                    PIC S9(07) COMP VALUE 0.     
008200     05 CN-OK                        PIC S9(07) COMP VALUE 0.     
008300     05 CN-AVISOS                    PIC S9(07) COMP VALUE 0.     
008400     05 CN-ERRORES                    PIC S9(07) COMP VALUE 0.    
008500     05 FILLER                       PIC X(02) VALUE SPACES.      
008600                                                                  
008700******************************************************************
008800*                     DEFINICION DE VARIABLES                   * 
008900******************************************************************
009000 01  WS-VARIABLES.                                                
009100     05 FS-TRNEMPCR                  PIC X(02) VALUE SPACES.      
009200     05 WS-FIN-ARCH                   PIC X(01) VALUE 'N'.        
009300        88 WS-88-FIN-ARCH                          VALUE 'S'.     
009400     05 FILLER                       PIC X(02) VALUE SPACES.      
009500                                                                  
009600******************************************************************
009700*        VISTAS REDEFINIDAS DE CONTADORES, PARA DISPLAY          *
009800******************************************************************
009900 01  WS-CONTADORES-DISPLAY.                                       
010000     05 WS-LEIDOS-DISPLAY              PIC ZZZZZZ9.               
010100     05 WS-LEIDOS-NUM REDEFINES WS-LEIDOS-DISPLAY                 
010200                                        PIC 9(07).                
010300     05 WS-OK-DISPLAY                  PIC ZZZZZZ9.               
010400     05 WS-OK-NUM REDEFINES WS-OK-DISPLAY                         
010500                                        PIC 9(07).                
010600     05 WS-AVISOS-DISPLAY              PIC ZZZZZZ9.               
010700     05 WS-AVISOS-NUM REDEFINES WS-AVISOS-DISPLAY                 
010800                                        PIC 9(07).                
010900     05 WS-ERRORES-DISPLAY             PIC ZZZZZZ9.               
011000     05 WS-ERRORES-NUM REDEFINES WS-ERRORES-DISPLAY               
011100                                        PIC 9(07).                
011200     05 FILLER                       PIC X(02) VALUE SPACES.      
011300                                                                  
011400******************************************************************
011500*                    AREA DE LINKAGE PARA NEEMPCR0               *
011600******************************************************************
011700 01  LN-NEECEMP0.                                                 
011800     COPY NEECEMP0.                                               
011900 01  LN-NEECRET0.                                                 
012000     COPY NEECRET0.                                               
012100     05 FILLER                       PIC X(02).                   
012200                                                                  
012300******************************************************************
012400*                                                               * 
012500*              P R O C E D U R E   D I V I S I O N              * 
012600*                                                               * 
012700******************************************************************
012800 PROCEDURE DIVISION.                                              
012900******************************************************************
013000*                        0000-MAINLINE                          * 
013100******************************************************************
013200                                                                  
013300 0000-MAINLINE.                                                   
013400*-----------------------------------------------------------------
013500     PERFORM 1000-INICIO                                          
013600        THRU 1000-INICIO-EXIT                                     
013700                                                                  
013800     PERFORM 2000-PROCESO                                         
013900        THRU 2000-PROCESO-EXIT                                    
014000        UNTIL WS-88-FIN-ARCH                                      
014100                                                                  
014200     PERFORM 3000-FIN                                             
014300        THRU 3000-FIN-EXIT                                        
014400     .                                                            
014500******************************************************************
014600*                           1000-INICIO                         * 
014700******************************************************************
014800 1000-INICIO.                                                     
014900*-----------------------------------------------------------------
015000     OPEN INPUT TRNEMPCR                                          
015100     IF FS-TRNEMPCR IS NOT EQUAL '00'                             
015200        DISPLAY 'ERROR OPEN TRNEMPCR CODE: ' FS-TRNEMPCR          
015300        MOVE 'S'                      TO WS-FIN-ARCH              
015400     ELSE                                                         
015500        PERFORM 2100-LEE-TRANSACCION                              
015600           THRU 2100-LEE-TRANSACCION-EXIT                         
015700     END-IF                                                       
015800     .                                                            
015900 1000-INICIO-EXIT.                                                
016000     EXIT.                                                        
016100******************************************************************
016200*                           2000-PROCESO                        * 
016300******************************************************************
016400 2000-PROCESO.                                                    
016500*-----------------------------------------------------------------
016600     INITIALIZE LN-NEECEMP0                                       
016700     MOVE TRN-OPCION                  TO EMP0-OPCION              
016800     MOVE TRN-EMP-ID                  TO EMP0-EMP-ID              
016900     MOVE TRN-FIRST-NAME              TO EMP0-FIRST-NAME          
017000     MOVE TRN-LAST-NAME               TO EMP0-LAST-NAME           
017100     MOVE TRN-ORG-ID                  TO EMP0-ORG-ID              
017200                                                                  
017300     CALL CT-PROGRAMA-CRUD USING LN-NEECEMP0 LN-NEECRET0          
017400                                                                  
017500     EVALUATE TRUE                                                
017600         WHEN RET0-88-OK                                          
017700              ADD CT-1                TO CN-OK                    
017800         WHEN RET0-88-COD-AVISO                                   
017900              DISPLAY 'NEEMPCRB: AVISO ' RET0-COD-ERROR           
018000                      ' EMP-ID ' TRN-EMP-ID                       
018100              ADD CT-1                TO CN-AVISOS                
018200         WHEN OTHER                                               
018300              DISPLAY 'NEEMPCRB: ERROR ' RET0-COD-ERROR           
018400                      ' EMP-ID ' TRN-EMP-ID                       
018500              ADD CT-1                TO CN-ERRORES               
018600     END-EVALUATE                                                 
018700                                                                  
018800     PERFORM 2100-LEE-TRANSACCION                                 
018900        THRU 2100-LEE-TRANSACCION-EXIT                            
019000     .                                                            
019100 2000-PROCESO-EXIT.                                               
019200     EXIT.                                                        
019300******************************************************************
019400*                      2100-LEE-TRANSACCION                     * 
019500******************************************************************
019600 2100-LEE-TRANSACCION.                                            
019700*-----------------------------------------------------------------
019800     READ TRNEMPCR                                                
019900          AT END                                                  
020000             MOVE 'S'                 TO WS-FIN-ARCH              
020100          NOT AT END                                              
020200             ADD CT-1                 TO CN-LEIDOS                
020300     END-READ                                                     
020400     .                                                            
020500 2100-LEE-TRANSACCION-EXIT.                                       
020600     EXIT.                                                        
020700******************************************************************
020800*                              3000-FIN                         * 
020900******************************************************************
021000 3000-FIN.                                                        
021100*-----------------------------------------------------------------
021200     PERFORM 3100-ESCRIBE-ESTADISTICAS                            
021300        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT                       
021400                                                                  
021500     IF FS-TRNEMPCR IS EQUAL '00'                                 
021600        CLOSE TRNEMPCR                                            
021700     END-IF                                                       
021800                                                                  
021900     STOP RUN                                                     
022000     .                                                            
022100 3000-FIN-EXIT.                                                   
022200     EXIT.                                                        
022300******************************************************************
022400*                     3100-ESCRIBE-ESTADISTICAS                 * 
022500******************************************************************
022600 3100-ESCRIBE-ESTADISTICAS.                                       
022700*-----------------------------------------------------------------
022800     MOVE CN-LEIDOS                    TO WS-LEIDOS-NUM           
022900     MOVE CN-OK                        TO WS-OK-NUM               
023000     MOVE CN-AVISOS                    TO WS-AVISOS-NUM           
023100     MOVE CN-ERRORES                   TO WS-ERRORES-NUM          
023200                                                                  
023300     DISPLAY '**************************************************' 
023400     DISPLAY '*               PROGRAMA NEEMPCRB                *' 
023500     DISPLAY '*            ABM DE EMPLEADOS - LOTE              *'
023600     DISPLAY '* TRANSACCIONES LEIDAS : ' WS-LEIDOS-DISPLAY        
023700     DISPLAY '* PROCESADAS OK        : ' WS-OK-DISPLAY            
023800     DISPLAY '* CON AVISO            : ' WS-AVISOS-DISPLAY        
023900     DISPLAY '* CON ERROR            : ' WS-ERRORES-DISPLAY       
024000     DISPLAY '*                                                *' 
024100     DISPLAY '**************************************************' 
024200     .                                                            
024300 3100-ESCRIBE-ESTADISTICAS-EXIT.                                  
024400     EXIT.                                                        
