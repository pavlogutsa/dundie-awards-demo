000100***************************************************************** 
000200* Program name:    NEORGRD0.                                    * 
000300* Original author: mibarra.                                    *  
000400*                                                               * 
000500* Maintenence Log                                               * 
000600* Date       Author        Maintenance Requirement.             * 
000700* ---------- ------------  -------------------------------------* 
000800* 21/09/2024 mibarra       Initial Version.  CALLed by          * 
000900*                          NEORGAW0 and NEEMPCR0 to validate     *
001000*                          an organization before awarding or    *
001100*                          filing an employee against it.        *
001200* 05/11/2024 gforrich      Y2K date window review - no 2-digit   *
001300*                          years used here, none to fix.         *
001400***************************************************************** 
001500*                                                               * 
001600*          I D E N T I F I C A T I O N  D I V I S I O N         * 
001700*                                                               * 
001800***************************************************************** 
001900 IDENTIFICATION DIVISION.                                         
002000 PROGRAM-ID.  NEORGRD0.                                           
002100 AUTHOR. MARIO IBARRA.                                            
002200 INSTALLATION. IBM Z/OS.                                          
002300 DATE-WRITTEN. SEPTIEMBRE 2024.                                   
002400 DATE-COMPILED. SEPTIEMBRE 2024.                                  
002500 SECURITY. CONFIDENTIAL.                                          
002600***************************************************************** 
002700*                                                               * 
002800*             E N V I R O N M E N T   D I V I S I O N           * 
002900*                                                               * 
003000***************************************************************** 
003100 ENVIRONMENT DIVISION.                                            
003200                                                                  
003300 CONFIGURATION SECTION.                                           
003400 SPECIAL-NAMES.                                                   
003500        C01 IS TOP-OF-FORM.                                       
003600                                                                  
003700 INPUT-OUTPUT SECTION.                                            
003800                                                                  
003900***************************************************************** 
004000*              ARCHIVOS INTERVINIENTES EN EL PROCESO            * 
004100***************************************************************** 
004200 FILE-CONTROL.                                                    
004300                                                                  
004400     SELECT ORGFILE            ASSIGN       TO ORGFILE            
004500                                ORGANIZATION IS INDEXED           
004600                                ACCESS       IS DYNAMIC           
004700                                RECORD KEY   IS ORG-ID            
004800                                FILE STATUS  IS FS-ORGFILE.       
004900***************************************************************** 
005000*                                                               * 
005100*                      D A T A   D I V I S I O N                * 
005200*                                                               * 
005300***************************************************************** 
005400 DATA DIVISION.                                                   
005500 FILE SECTION.                                                    
005600                                                                  
005700 FD  ORGFILE                                                      
005800     LABEL     RECORDS   ARE STANDARD                             
005900     RECORD    CONTAINS  150 CHARACTERS.                          
006000 01  REG-ORGFILE.                                                 
006100     COPY NEORGM0.                                                
006200                                                                  
006300 WORKING-STORAGE SECTION.                                         
006400                                                                  
006500***************************************************************** 
006600*                    DEFINICION DE CONSTANTES                   * 
006700***************************************************************** 
006800 01  CT-CONSTANTES.                                               
006900     05 CT-1                          PIC 9(01) VALUE 1.          
007000     05 FILLER                        PIC X(02) VALUE SPACES.     
007100                                                                  
007200***************************************************************** 
007300*                     DEFINICION DE VARIABLES                   * 
007400***************************************************************** 
007500 01  WS-VARIABLES.                                                
007600     05 FS-ORGFILE                    PIC  X(02) VALUE SPACES.    
007700     05 WS-ARCHIVO-ABIERTO            PIC  X(01) VALUE 'N'.       
007800        88 WS-88-ARCHIVO-ABIERTO                VALUE 'S'.        
007900     05 CN-LECTURAS                   PIC S9(07) COMP VALUE 0.    
008000     05 CN-LECTURAS-ALFA REDEFINES CN-LECTURAS                    
008100                                      PIC X(04).                  
008200     05 FILLER                        PIC X(02) VALUE SPACES.     
008300                                                                  
008400***************************************************************** 
008500*       VISTA REDEFINIDA DE LA CLAVE, PARA DEPURACION            *
008600***************************************************************** 
008700 01  WS-CLAVE-VISTAS.                                             
008800     05 WS-CLAVE-NUM                  PIC 9(09).                  
008900     05 WS-CLAVE-ALFA REDEFINES WS-CLAVE-NUM                      
009000                                       PIC X(09).                 
009100     05 FILLER                        PIC X(02) VALUE SPACES.     
009200                                                                  
009300***************************************************************** 
009400*     VISTA REDEFINIDA DEL REGISTRO, PARA IMPRESION DE TRAZA     *
009500***************************************************************** 
009600 01  WS-TRAZA-ORG.                                                
009700     05 WS-TRAZA-ORG-ID               PIC 9(09).                  
009800     05 WS-TRAZA-ORG-NAME             PIC X(100).                 
009900     05 WS-TRAZA-ORG-CRUDO REDEFINES                              
010000           WS-TRAZA-ORG-NAME          PIC X(100).                 
010100     05 FILLER                        PIC X(11).                  
010200                                                                  
010300 LINKAGE SECTION.                                                 
010400 01  LN-NEECORG0.                                                 
010500     COPY NEECORG0.                                               
010600                                                                  
010700***************************************************************** 
010800*                                                               * 
010900*              P R O C E D U R E   D I V I S I O N              * 
011000*                                                               * 
011100***************************************************************** 
011200 PROCEDURE DIVISION USING LN-NEECORG0.                            
011300***************************************************************** 
011400*                        0000-MAINLINE                          * 
011500***************************************************************** 
011600                                                                  
011700 0000-MAINLINE.                                                   
011800*-----------------------------------------------------------------
011900     PERFORM 1000-INICIO                                          
012000        THRU 1000-INICIO-EXIT                                     
012100                                                                  
012200     PERFORM 2000-PROCESO                                         
012300        THRU 2000-PROCESO-EXIT                                    
012400                                                                  
012500     PERFORM 3000-FIN                                             
012600        THRU 3000-FIN-EXIT                                        
012700                                                                  
012800     GOBACK                                                       
012900     .                                                            
013000***************************************************************** 
013100*                           1000-INICIO                         * 
013200***************************************************************** 
013300 1000-INICIO.                                                     
013400*-----------------------------------------------------------------
013500     MOVE 'N'                         TO ORG0-ENCONTRADA          
013600                                                                  
013700     IF NOT WS-88-ARCHIVO-ABIERTO                                 
013800        OPEN INPUT ORGFILE                                        
013900        IF FS-ORGFILE IS EQUAL '00'                               
014000           MOVE 'S'                   TO WS-ARCHIVO-ABIERTO       
014100        ELSE                                                      
014200           DISPLAY 'ERROR OPEN ORGFILE CODE: ' FS-ORGFILE         
014300        END-IF                                                    
014400     END-IF                                                       
014500     .                                                            
014600 1000-INICIO-EXIT.                                                
014700     EXIT.                                                        
014800***************************************************************** 
014900*                           2000-PROCESO                        * 
015000***************************************************************** 
015100 2000-PROCESO.                                                    
015200*-----------------------------------------------------------------
015300     MOVE ORG0-ORG-ID                 TO ORG-ID                   
015400     ADD CT-1                         TO CN-LECTURAS              
015500     MOVE ORG-ID                      TO WS-CLAVE-NUM             
015600                                                                  
015700     READ ORGFILE                                                 
015800          INVALID KEY                                             
015900             MOVE 'N'                 TO ORG0-ENCONTRADA          
016000          NOT INVALID KEY                                         
016100             MOVE 'S'                 TO ORG0-ENCONTRADA          
016200             MOVE ORG-NAME            TO ORG0-ORG-NAME            
016300             MOVE ORG-ID              TO WS-TRAZA-ORG-ID          
016400             MOVE ORG-NAME            TO WS-TRAZA-ORG-NAME        
016500     END-READ                                                     
016600     .                                                            
016700 2000-PROCESO-EXIT.                                               
016800     EXIT.                                                        
016900***************************************************************** 
017000*                              3000-FIN                         * 
017100***************************************************************** 
017200 3000-FIN.                                                        
017300*-----------------------------------------------------------------
017400     CONTINUE                                                     
017500     .                                                            
017600 3000-FIN-EXIT.                                                   
017700     EXIT.                                                        
