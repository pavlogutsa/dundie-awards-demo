000100***************************************************************** 
000200* Program name:    NEEMPAWB.                                   *  
000300* Original author: gforrich.                                   *  
000400*                                                               * 
000500* Maintenence Log                                               * 
000600* Date       Author        Maintenance Requirement.             * 
000700* ---------- ------------  -------------------------------------* 
000800* 14/02/2024 gforrich      Initial Version.  Lee un registro de * 
000900*                          transaccion por empleado a premiar    *
001000*                          (EMP-ID + tipo de award) y llama a    *
001100*                          NEEMPAW0 por cada uno, one-at-a-time. *
001200* 21/09/2024 mibarra       Se agrega el contador de rechazados   *
001300*                          al banner final (DAR-0559).           *
001400* 11/07/2026 mibarra       Se agrega LNAW-FECHA-CORRIDA al area * 
001500*                          de LINKAGE compartida con NEEMPAW0,  * 
001600*                          en ZEROS; el award individual sigue  * 
001700*                          tomando su propia fecha (DAR-0642).  * 
001800***************************************************************** 
001900*                                                               * 
002000*          I D E N T I F I C A T I O N  D I V I S I O N         * 
002100*                                                               * 
002200***************************************************************** 
002300 IDENTIFICATION DIVISION.                                         
002400 PROGRAM-ID.  NEEMPAWB.                                           
002500 AUTHOR. GUILLERMO FORRICH.                                       
002600 INSTALLATION. IBM Z/OS.                                          
002700 DATE-WRITTEN. FEBRERO 2024.                                      
002800 DATE-COMPILED. FEBRERO 2024.                                     
002900 SECURITY. CONFIDENTIAL.                                          
003000***************************************************************** 
003100*                                                               * 
003200*             E N V I R O N M E N T   D I V I S I O N           * 
003300*                                                               * 
003400***************************************************************** 
003500 ENVIRONMENT DIVISION.                                            
003600                                                                  
003700 CONFIGURATION SECTION.                                           
003800 SPECIAL-NAMES.                                                   
003900        C01 IS TOP-OF-FORM.                                       
004000                                                                  
004100 INPUT-OUTPUT SECTION.                                            
004200                                                                  
004300***************************************************************** 
004400*              ARCHIVOS INTERVINIENTES EN EL PROCESO            * 
004500***************************************************************** 
004600 FILE-CONTROL.                                                    
004700                                                                  
004800     SELECT TRNAWARD     ASSIGN       TO TRNAWARD                 
004900                          FILE STATUS IS FS-TRNAWARD.             
005000***************************************************************** 
005100*                                                               * 
005200*                      D A T A   D I V I S I O N                * 
005300*                                                               * 
005400***************************************************************** 
005500 DATA DIVISION.                                                   
005600 FILE SECTION.                                                    
005700                                                                  
005800 FD  TRNAWARD                                                     
005900     RECORDING MODE IS F                                          
006000     RECORD CONTAINS 40 CHARACTERS.                               
006100 01  REG-TRNAWARD.                                                
006200     05 TRN-EMP-ID                    PIC 9(09).                  
006300     05 TRN-TIPO-AWARD                 PIC X(30).                 
006400     05 FILLER                        PIC X(01).                  
006500                                                                  
006600 WORKING-STORAGE SECTION.                                         
006700                                                                  
006800***************************************************************** 
006900*                    DEFINICION DE CONSTANTES                   * 
007000***************************************************************** 
007100 01  CT-CONSTANTES.                                               
007200     05 CT-1                          PIC 9(01) VALUE 1.          
007300     05 CT-PROGRAMA-AWARD              PIC X(08) VALUE 'NEEMPAW0'.
007400     05 FILLER                        PIC X(02) VALUE SPACES.     
007500                                                                  
007600***************************************************************** 
007700*                    DEFINICION DE CONTADORES                   * 
007800***************************************************************** 
007900 01  CN-CONTADORES.                                               
008000     05 CN-LEIDOS                     PIC S9(07) COMP VALUE 0.    
008100     05 CN-OTORGADOS                  PIC S9(07) COMP VALUE 0.    
008200     05 CN-RECHAZADOS                 PIC S9(07) COMP VALUE 0.    
008300     05 FILLER                        PIC X(02) VALUE SPACES.     
008400                                                                  
008500***************************************************************** 
008600*                     DEFINICION DE VARIABLES                   * 
008700***************************************************************** 
008800 01  WS-VARIABLES.                                                
008900     05 FS-TRNAWARD                   PIC  X(02) VALUE SPACES.    
009000     05 WS-FIN-ARCH                    PIC  X(01) VALUE 'N'.      
009100        88 WS-88-FIN-ARCH                         VALUE 'S'.      
009200     05 FILLER                        PIC X(02) VALUE SPACES.     
009300                                                                  
009400***************************************************************** 
009500*        VISTAS REDEFINIDAS DE CONTADORES, PARA DISPLAY          *
009600***************************************************************** 
009700 01  WS-CONTADORES-DISPLAY.                                       
009800     05 WS-LEIDOS-DISPLAY              PIC ZZZZZZ9.               
009900     05 WS-LEIDOS-NUM REDEFINES WS-LEIDOS-DISPLAY                 
010000                                        PIC 9(07).                
010100     05 WS-OTORGADOS-DISPLAY           PIC ZZZZZZ9.               
010200     05 WS-OTORGADOS-NUM REDEFINES WS-OTORGADOS-DISPLAY           
010300                                        PIC 9(07).                
010400     05 WS-RECHAZADOS-DISPLAY          PIC ZZZZZZ9.               
010500     05 WS-RECHAZADOS-NUM REDEFINES WS-RECHAZADOS-DISPLAY         
010600                                        PIC 9(07).                
010700     05 FILLER                        PIC X(02) VALUE SPACES.     
010800                                                                  
010900***************************************************************** 
011000*                    AREA DE LINKAGE PARA NEEMPAW0               *
011100***************************************************************** 
011200 01  LN-EMPAW0.                                                   
011300     05 LNAW-EMP-ID                   PIC 9(09).                  
011400     05 LNAW-TIPO-AWARD                PIC X(30).                 
011500     05 LNAW-RECHAZADO                PIC X(01).                  
011600        88 LNAW-88-RECHAZADO                     VALUE 'S'.       
011700     05 LNAW-FECHA-CORRIDA             PIC 9(08) VALUE ZEROS.     
011800     05 FILLER                        PIC X(02).                  
011900                                                                  
012000***************************************************************** 
012100*                                                               * 
012200*              P R O C E D U R E   D I V I S I O N              * 
012300*                                                               * 
012400***************************************************************** 
012500 PROCEDURE DIVISION.                                              
012600***************************************************************** 
012700*                        0000-MAINLINE                          * 
012800***************************************************************** 
012900                                                                  
013000 0000-MAINLINE.                                                   
013100*-----------------------------------------------------------------
013200     PERFORM 1000-INICIO                                          
013300        THRU 1000-INICIO-EXIT                                     
013400                                                                  
013500     PERFORM 2000-PROCESO                                         
013600        THRU 2000-PROCESO-EXIT                                    
013700        UNTIL WS-88-FIN-ARCH                                      
013800                                                                  
013900     PERFORM 3000-FIN                                             
014000        THRU 3000-FIN-EXIT                                        
014100     .                                                            
014200***************************************************************** 
014300*                           1000-INICIO                         * 
014400***************************************************************** 
014500 1000-INICIO.                                                     
014600*-----------------------------------------------------------------
014700     OPEN INPUT TRNAWARD                                          
014800     IF FS-TRNAWARD IS NOT EQUAL '00'                             
014900        DISPLAY 'ERROR OPEN TRNAWARD CODE: ' FS-TRNAWARD          
015000        MOVE 'S'                      TO WS-FIN-ARCH              
015100     ELSE                                                         
015200        PERFORM 2100-LEE-TRANSACCION                              
015300           THRU 2100-LEE-TRANSACCION-EXIT                         
015400     END-IF                                                       
015500     .                                                            
015600 1000-INICIO-EXIT.                                                
015700     EXIT.                                                        
015800***************************************************************** 
015900*                           2000-PROCESO                        * 
016000***************************************************************** 
016100 2000-PROCESO.                                                    
016200*-----------------------------------------------------------------
016300     MOVE TRN-EMP-ID                  TO LNAW-EMP-ID              
016400     MOVE TRN-TIPO-AWARD               TO LNAW-TIPO-AWARD         
016500     MOVE 'N'                         TO LNAW-RECHAZADO           
016600                                                                  
016700     CALL CT-PROGRAMA-AWARD USING LN-EMPAW0                       
016800                                                                  
016900     IF LNAW-88-RECHAZADO                                         
017000        ADD CT-1                      TO CN-RECHAZADOS            
017100     ELSE                                                         
017200        ADD CT-1                      TO CN-OTORGADOS             
017300     END-IF                                                       
017400                                                                  
017500     PERFORM 2100-LEE-TRANSACCION                                 
017600        THRU 2100-LEE-TRANSACCION-EXIT                            
017700     .                                                            
017800 2000-PROCESO-EXIT.                                               
017900     EXIT.                                                        
018000***************************************************************** 
018100*                      2100-LEE-TRANSACCION                     * 
018200***************************************************************** 
018300 2100-LEE-TRANSACCION.                                            
018400*-----------------------------------------------------------------
018500     READ TRNAWARD                                                
018600          AT END                                                  
018700             MOVE 'S'                 TO WS-FIN-ARCH              
018800          NOT AT END                                              
018900             ADD CT-1                 TO CN-LEIDOS                
019000     END-READ                                                     
019100     .                                                            
019200 2100-LEE-TRANSACCION-EXIT.                                       
019300     EXIT.                                                        
019400***************************************************************** 
019500*                              3000-FIN                         * 
019600***************************************************************** 
019700 3000-FIN.                                                        
019800*-----------------------------------------------------------------
019900     PERFORM 3100-ESCRIBE-ESTADISTICAS                            
020000        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT                       
020100                                                                  
020200     IF FS-TRNAWARD IS EQUAL '00'                                 
020300        CLOSE TRNAWARD                                            
020400     END-IF                                                       
020500                                                                  
020600     STOP RUN                                                     
020700     .                                                            
020800 3000-FIN-EXIT.                                                   
020900     EXIT.                                                        
021000***************************************************************** 
021100*                     3100-ESCRIBE-ESTADISTICAS                 * 
021200***************************************************************** 
021300 3100-ESCRIBE-ESTADISTICAS.                                       
021400*-----------------------------------------------------------------
021500     MOVE CN-LEIDOS                    TO WS-LEIDOS-NUM           
021600     MOVE CN-OTORGADOS                 TO WS-OTORGADOS-NUM        
021700     MOVE CN-RECHAZADOS                TO WS-RECHAZADOS-NUM       
021800                                                                  
021900     DISPLAY '**************************************************' 
022000     DISPLAY '*               PROGRAMA NEEMPAWB                *' 
022100     DISPLAY '*          OTORGAMIENTO DE AWARDS INDIVIDUAL      *'
022200     DISPLAY '* TRANSACCIONES LEIDAS : ' WS-LEIDOS-DISPLAY        
022300     DISPLAY '* AWARDS OTORGADOS     : ' WS-OTORGADOS-DISPLAY     
022400     DISPLAY '* RECHAZADOS           : ' WS-RECHAZADOS-DISPLAY    
022500     DISPLAY '*                                                *' 
022600     DISPLAY '**************************************************' 
022700     .                                                            
022800 3100-ESCRIBE-ESTADISTICAS-EXIT.                                  
022900     EXIT.                                                        
