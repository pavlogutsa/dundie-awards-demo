000100******************************************************************
000200*                                                                 
000300* NOMBRE DEL OBJETO:  NEACTL0                                   * 
000400*                                                                 
000500* DESCRIPCION:  LAYOUT DEL LOG DE ACTIVIDAD DUNDIE AWARDS.      * 
000600*               ALIMENTADO POR OTROS PROCESOS; ESTE SISTEMA     * 
000700*               SOLO LO LEE (OPEN INPUT) PARA EL LISTADO.       * 
000800*                                                                 
000900* ----------------------------------------------------------------
001000*                                                                 
001100*           LONGITUD : 150 POSICIONES.                    *       
001200*           PREFIJO  : ACT.                               *       
001300*           ARCHIVO  : ACTFILE (SECUENCIAL, SOLO LECTURA).     *  
001400*                                                                 
001500* 14/02/2024 MIBARRA      VERSION INICIAL.                   *    
001600* 02/06/2026 MIBARRA      SE AMPLIA EL LAYOUT: VISTA          *   
001700*             DESGLOSADA DE ACT-OCCURRED-AT Y TIPO DE         *   
001800*             EVENTO, PARA FUTUROS LISTADOS POR TIPO (DAR-0630).* 
001900******************************************************************
002000 05  NEACTL0.                                                     
002100     10 ACT-ID                            PIC 9(09).              
002200     10 ACT-OCCURRED-AT                   PIC 9(14).              
002300     10 ACT-OCCURRED-AT-PARTES REDEFINES ACT-OCCURRED-AT.         
002400        15 ACT-OAT-ANIO                   PIC 9(04).              
002500        15 ACT-OAT-MES                    PIC 9(02).              
002600        15 ACT-OAT-DIA                    PIC 9(02).              
002700        15 ACT-OAT-HORA                   PIC 9(02).              
002800        15 ACT-OAT-MINUTO                 PIC 9(02).              
002900        15 ACT-OAT-SEGUNDO                PIC 9(02).              
003000     10 ACT-EVENT                         PIC X(100).             
003100     10 ACT-EMP-ID                        PIC 9(09).              
003200     10 ACT-TIPO-EVENTO                   PIC X(01).              
003300        88 ACT-88-ALTA-EMPLEADO                   VALUE 'A'.      
003400        88 ACT-88-AWARD-OTORGADO                  VALUE 'W'.      
003500        88 ACT-88-BAJA-EMPLEADO                   VALUE 'B'.      
003600     10 FILLER                            PIC X(17).              
003700******************************************************************
003800* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 11    *  
003900* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 150   *  
004000******************************************************************
