000100******************************************************************
000200* Program name:    NEEMPLSB.                                    * 
000300* Original author: gforrich.                                    * 
000400*                                                               * 
000500* Maintenence Log                                               * 
000600* Date       Author        Maintenance Requirement.             * 
000700* ---------- ------------  -------------------------------------* 
000800* 18/02/2026 gforrich      Initial Version.  Driver de listado    
000900*                          completo de empleados: CALLea a        
001000*                          NEEMPCR0 con OPCION 'L', un registro   
001100*                          por CALL, hasta fin de listado, y      
001200*                          emite EMPRPT (DAR-0650).               
001300******************************************************************
001400*                                                               * 
001500*          I D E N T I F I C A T I O N  D I V I S I O N         * 
001600*                                                               * 
001700******************************************************************
001800 IDENTIFICATION DIVISION.                                         
001900 PROGRAM-ID.  NEEMPLSB.                                           
002000 AUTHOR. GUILLERMO FORRICH.                                       
002100 INSTALLATION. IBM Z/OS.                                          
002200 DATE-WRITTEN. FEBRERO 2026.                                      
002300 DATE-COMPILED. FEBRERO 2026.                                     
002400 SECURITY. CONFIDENTIAL.                                          
002500******************************************************************
002600*                                                               * 
002700*             E N V I R O N M E N T   D I V I S I O N           * 
002800*                                                               * 
002900******************************************************************
003000 ENVIRONMENT DIVISION.                                            
003100                                                                  
003200 CONFIGURATION SECTION.                                           
003300 SPECIAL-NAMES.                                                   
003400         C01 IS TOP-OF-FORM.                                      
003500                                                                  
003600 INPUT-OUTPUT SECTION.                                            
003700                                                                  
003800******************************************************************
003900*              ARCHIVOS INTERVINIENTES EN EL PROCESO            * 
004000******************************************************************
004100 FILE-CONTROL.                                                    
004200                                                                  
004300     SELECT EMPRPT      ASSIGN       TO EMPRPT                    
004400                          FILE STATUS IS FS-EMPRPT.               
004500******************************************************************
004600*                                                               * 
004700*                      D A T A   D I V I S I O N                * 
004800*                                                               * 
004900******************************************************************
005000 DATA DIVISION.                                                   
005100 FILE SECTION.                                                    
005200                                                                  
005300 FD  EMPRPT                                                       
005400     RECORDING MODE IS F                                          
005500     RECORD CONTAINS 135 CHARACTERS.                              
005600 01  REG-EMPRPT.                                                  
005700     05 OUT-EMP-ID                    PIC ZZZZZZZZ9.              
005800     05 FILLER                       PIC X(02) VALUE SPACES.      
005900     05 OUT-FIRST-NAME                PIC X(50).                  
006000     05 FILLER                       PIC X(02) VALUE SPACES.      
006100     05 OUT-LAST-NAME                 PIC X(50).                  
006200     05 FILLER                       PIC X(02) VALUE SPACES.      
006300     05 OUT-ORG-ID                    PIC ZZZZZZZZ9.              
006400     05 FILLER                       PIC X(02) VALUE SPACES.      
006500     05 OUT-DUNDIE-AWARDS             PIC ZZZZZZ9.                
006600     05 FILLER                       PIC X(02) VALUE SPACES.      
006700                                                                  
006800 WORKING-STORAGE SECTION.                                         
006900                                                                  
007000******************************************************************
007100*                    DEFINICION DE CONSTANTES                   * 
007200******************************************************************
007300 01  CT-CONSTANTES.                                               
007400     05 CT-1                          PIC 9(01) VALUE 1.          
007500     05 CT-PROGRAMA-CRUD              PIC X(08) VALUE 'NEEMPCR0'. 
007600     05 FILLER                       PIC X(02) VALUE SPACES.      
007700                                                                  
007800******************************************************************
007900*                    DEFINICION DE CONTADORES                   * 
008000******************************************************************
008100 01  CN-CONTADORES.                                               
008200     05 CN-LEIDOS                    PIC S9(07) COMP VALUE 0.     
008300     05 CN-ESCRITOS                  PIC S9(07) COMP VALUE 0.     
008400     05 FILLER                       PIC X(02) VALUE SPACES.      
008500                                                                  
008600******************************************************************
008700*                     DEFINICION DE VARIABLES                   * 
008800******************************************************************
008900 01  WS-VARIABLES.                                                
009000     05 FS-EMPRPT                    PIC X(02) VALUE SPACES.      
009100     05 WS-FIN-LISTADO                PIC X(01) VALUE 'N'.        
009200        88 WS-88-FIN-LISTADO                     VALUE 'S'.       
009300     05 FILLER                       PIC X(02) VALUE SPACES.      
009400                                                                  
009500******************************************************************
009600*        VISTAS REDEFINIDAS DE CONTADORES Y CLAVE, PARA DISPLAY * 
009700******************************************************************
009800 01  WS-CONTADORES-DISPLAY.                                       
009900     05 WS-LEIDOS-DISPLAY              PIC ZZZZZZ9.               
010000     05 WS-LEIDOS-NUM REDEFINES WS-LEIDOS-DISPLAY                 
010100                                        PIC 9(07).                
010200     05 WS-ESCRITOS-DISPLAY            PIC ZZZZZZ9.               
010300     05 WS-ESCRITOS-NUM REDEFINES WS-ESCRITOS-DISPLAY             
010400                                        PIC 9(07).                
010500     05 WS-EMP-ID-DISPLAY              PIC ZZZZZZZZ9.             
010600     05 WS-EMP-ID-NUM REDEFINES WS-EMP-ID-DISPLAY                 
010700                                        PIC 9(09).                
010800     05 FILLER                       PIC X(02) VALUE SPACES.      
010900                                                                  
011000******************************************************************
011100*                    AREA DE LINKAGE PARA NEEMPCR0               *
011200******************************************************************
011300 01  LN-NEECEMP0.                                                 
011400     COPY NEECEMP0.                                               
011500 01  LN-NEECRET0.                                                 
011600     COPY NEECRET0.                                               
011700     05 FILLER                       PIC X(02).                   
011800                                                                  
011900******************************************************************
012000*                                                               * 
012100*              P R O C E D U R E   D I V I S I O N              * 
012200*                                                               * 
012300******************************************************************
012400 PROCEDURE DIVISION.                                              
012500******************************************************************
012600*                        0000-MAINLINE                          * 
012700******************************************************************
012800                                                                  
012900 0000-MAINLINE.                                                   
013000*-----------------------------------------------------------------
013100     PERFORM 1000-INICIO                                          
013200        THRU 1000-INICIO-EXIT                                     
013300                                                                  
013400     PERFORM 2000-PROCESO                                         
013500        THRU 2000-PROCESO-EXIT                                    
013600        UNTIL WS-88-FIN-LISTADO                                   
013700                                                                  
013800     PERFORM 3000-FIN                                             
013900        THRU 3000-FIN-EXIT                                        
014000     .                                                            
014100******************************************************************
014200*                           1000-INICIO                         * 
014300******************************************************************
014400 1000-INICIO.                                                     
014500*-----------------------------------------------------------------
014600     OPEN OUTPUT EMPRPT                                           
014700     IF FS-EMPRPT IS NOT EQUAL '00'                               
014800        DISPLAY 'ERROR OPEN EMPRPT CODE: ' FS-EMPRPT              
014900        MOVE 'S'                      TO WS-FIN-LISTADO           
015000     ELSE                                                         
015100        INITIALIZE LN-NEECEMP0                                    
015200        SET EMP0-88-READALL           TO TRUE                     
015300        MOVE ZEROES                   TO EMP0-EMP-ID              
015400                                                                  
015500        PERFORM 2100-LEE-EMPLEADO                                 
015600           THRU 2100-LEE-EMPLEADO-EXIT                            
015700     END-IF                                                       
015800     .                                                            
015900 1000-INICIO-EXIT.                                                
016000     EXIT.                                                        
016100******************************************************************
016200*                           2000-PROCESO                        * 
016300******************************************************************
016400 2000-PROCESO.                                                    
016500*-----------------------------------------------------------------
016600     PERFORM 2200-ESCRIBE-LINEA                                   
016700        THRU 2200-ESCRIBE-LINEA-EXIT                              
016800                                                                  
016900     PERFORM 2100-LEE-EMPLEADO                                    
017000        THRU 2100-LEE-EMPLEADO-EXIT                               
017100     .                                                            
017200 2000-PROCESO-EXIT.                                               
017300     EXIT.                                                        
017400******************************************************************
017500*                       2100-LEE-EMPLEADO                       * 
017600******************************************************************
017700 2100-LEE-EMPLEADO.                                               
017800*-----------------------------------------------------------------
017900     CALL CT-PROGRAMA-CRUD USING LN-NEECEMP0 LN-NEECRET0          
018000                                                                  
018100     EVALUATE TRUE                                                
018200         WHEN RET0-88-OK                                          
018300              ADD CT-1                TO CN-LEIDOS                
018400         WHEN RET0-88-COD-AVISO                                   
018500              MOVE 'S'                TO WS-FIN-LISTADO           
018600         WHEN OTHER                                               
018700              MOVE EMP0-EMP-ID        TO WS-EMP-ID-NUM            
018800              DISPLAY 'NEEMPLSB: ERROR ' RET0-COD-ERROR           
018900                      ' EMP-ID ' WS-EMP-ID-DISPLAY                
019000              MOVE 'S'                TO WS-FIN-LISTADO           
019100     END-EVALUATE                                                 
019200     .                                                            
019300 2100-LEE-EMPLEADO-EXIT.                                          
019400     EXIT.                                                        
019500******************************************************************
019600*                       2200-ESCRIBE-LINEA                      * 
019700******************************************************************
019800 2200-ESCRIBE-LINEA.                                              
019900*-----------------------------------------------------------------
020000     IF NOT WS-88-FIN-LISTADO                                     
020100        MOVE EMP0-EMP-ID              TO OUT-EMP-ID               
020200        MOVE EMP0-FIRST-NAME          TO OUT-FIRST-NAME           
020300        MOVE EMP0-LAST-NAME           TO OUT-LAST-NAME            
020400        MOVE EMP0-ORG-ID              TO OUT-ORG-ID               
020500        MOVE EMP0-DUNDIE-AWARDS       TO OUT-DUNDIE-AWARDS        
020600                                                                  
020700        WRITE REG-EMPRPT                                          
020800        ADD CT-1                      TO CN-ESCRITOS              
020900     END-IF                                                       
021000     .                                                            
021100 2200-ESCRIBE-LINEA-EXIT.                                         
021200     EXIT.                                                        
021300******************************************************************
021400*                              3000-FIN                         * 
021500******************************************************************
021600 3000-FIN.                                                        
021700*-----------------------------------------------------------------
021800     PERFORM 3100-ESCRIBE-ESTADISTICAS                            
021900        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT                       
022000                                                                  
022100     IF FS-EMPRPT IS EQUAL '00'                                   
022200        CLOSE EMPRPT                                              
022300     END-IF                                                       
022400                                                                  
022500     STOP RUN                                                     
022600     .                                                            
022700 3000-FIN-EXIT.                                                   
022800     EXIT.                                                        
022900******************************************************************
023000*                     3100-ESCRIBE-ESTADISTICAS                 * 
023100******************************************************************
023200 3100-ESCRIBE-ESTADISTICAS.                                       
023300*-----------------------------------------------------------------
023400     MOVE CN-LEIDOS                    TO WS-LEIDOS-NUM           
023500     MOVE CN-ESCRITOS                  TO WS-ESCRITOS-NUM         
023600                                                                  
023700     DISPLAY '**************************************************' 
023800     DISPLAY '*               PROGRAMA NEEMPLSB                *' 
023900     DISPLAY '*          LISTADO COMPLETO DE EMPLEADOS          *'
024000     DISPLAY '* EMPLEADOS LEIDOS     : ' WS-LEIDOS-DISPLAY        
024100     DISPLAY '* EMPLEADOS ESCRITOS   : ' WS-ESCRITOS-DISPLAY      
024200     DISPLAY '*                                                *' 
024300     DISPLAY '**************************************************' 
024400     .                                                            
024500 3100-ESCRIBE-ESTADISTICAS-EXIT.                                  
024600     EXIT.                                                        
