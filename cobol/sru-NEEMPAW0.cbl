000100***************************************************************** 
000200* Program name:    NEEMPAW0.                                    * 
000300* Original author: mibarra.                                    *  
000400*                                                               * 
000500* Maintenence Log                                               * 
000600* Date       Author        Maintenance Requirement.             * 
000700* ---------- ------------  -------------------------------------* 
000800* 14/02/2024 mibarra       Initial Version.  CALLed con el      * 
000900*                          EMP-ID y el codigo de award; suma 1  * 
001000*                          al contador EMP-DUNDIE-AWARDS y      * 
001100*                          graba el historico en AWDFILE.       * 
001200* 21/09/2024 gforrich      Se defiende el contador contra        *
001300*                          valores negativos o sin inicializar   *
001400*                          antes de sumar (DAR-0559).            *
001500* 05/11/2024 mibarra       Y2K REVIEW: AWD-AWARDED-DATE ya usa   *
001600*                          CCYYMMDD de 4 digitos de anio, OK.    *
001700* 11/07/2026 mibarra       El ACCEPT de fecha/hora corria en    * 
001800*                          cada CALL; en el award masivo por    * 
001900*                          organizacion eso re-accepteaba la    * 
002000*                          fecha por cada empleado.  Ahora solo * 
002100*                          se ACCEPTa si el caller no manda ya  * 
002200*                          una LNAW-FECHA-CORRIDA propia, para  * 
002300*                          que toda la corrida comparta un      * 
002400*                          mismo AWD-AWARDED-DATE (DAR-0642).   * 
002500***************************************************************** 
002600*                                                               * 
002700*          I D E N T I F I C A T I O N  D I V I S I O N         * 
002800*                                                               * 
002900***************************************************************** 
003000 IDENTIFICATION DIVISION.                                         
003100 PROGRAM-ID. NEEMPAW0.                                            
003200 AUTHOR. MARIO IBARRA.                                            
003300 INSTALLATION. IBM Z/OS.                                          
003400 DATE-WRITTEN. FEBRERO 2024.                                      
003500 DATE-COMPILED. FEBRERO 2024.                                     
003600 SECURITY. CONFIDENTIAL.                                          
003700                                                                  
003800 ENVIRONMENT DIVISION.                                            
003900 CONFIGURATION SECTION.                                           
004000 SPECIAL-NAMES.                                                   
004100     C01 IS TOP-OF-FORM.                                          
004200 INPUT-OUTPUT SECTION.                                            
004300 FILE-CONTROL.                                                    
004400     SELECT EMPFILE     ASSIGN       TO EMPFILE                   
004500                         ORGANIZATION IS INDEXED                  
004600                         ACCESS MODE IS DYNAMIC                   
004700                         RECORD KEY   IS EMP-ID                   
004800                         FILE STATUS IS WS-FILE-STATUS.           
004900                                                                  
005000     SELECT AWDFILE     ASSIGN       TO AWDFILE                   
005100                         FILE STATUS IS WS-AWD-STATUS.            
005200                                                                  
005300 DATA DIVISION.                                                   
005400 FILE SECTION.                                                    
005500 FD  EMPFILE.                                                     
005600 01  REG-EMPFILE.                                                 
005700      COPY NEEMPM0.                                               
005800                                                                  
005900 FD  AWDFILE                                                      
006000     RECORDING MODE IS F                                          
006100     RECORD CONTAINS 90 CHARACTERS.                               
006200 01  REG-AWDFILE.                                                 
006300      COPY NEAWDH0.                                               
006400                                                                  
006500 WORKING-STORAGE SECTION.                                         
006600                                                                  
006700 01  SW-VARIABLES.                                                
006800     05 WS-FILE-STATUS                PIC X(02) VALUE SPACE.      
006900     05 WS-AWD-STATUS                 PIC X(02) VALUE SPACE.      
007000     05 WS-ARCHIVOS-ABIERTOS          PIC X(01) VALUE 'N'.        
007100        88 WS-88-ARCHIVOS-ABIERTOS               VALUE 'S'.       
007200     05 CN-AWARDS-PROCESADOS          PIC S9(05) COMP VALUE 0.    
007300     05 FILLER                        PIC X(02) VALUE SPACES.     
007400                                                                  
007500 01  WS-AWARD-ID-VISTAS.                                          
007600     05 WS-AWARD-ID-NUM               PIC 9(09) VALUE 0.          
007700     05 WS-AWARD-ID-ALFA REDEFINES WS-AWARD-ID-NUM                
007800                                       PIC X(09).                 
007900     05 FILLER                        PIC X(02) VALUE SPACES.     
008000                                                                  
008100 01  WS-FECHA-CORRIDA.                                            
008200     05 WS-FECHA-DATA.                                            
008300        10 WS-FECHA-YYYY               PIC 9(04).                 
008400        10 WS-FECHA-MM                 PIC 9(02).                 
008500        10 WS-FECHA-DD                 PIC 9(02).                 
008600     05 WS-FECHA-HHMMSS.                                          
008700        10 WS-FECHA-HH                 PIC 9(02).                 
008800        10 WS-FECHA-MI                 PIC 9(02).                 
008900        10 WS-FECHA-SS                 PIC 9(02).                 
009000        10 WS-FECHA-CENT                PIC 9(02).                
009100     05 WS-FECHA-FULL REDEFINES WS-FECHA-CORRIDA                  
009200                                       PIC X(16).                 
009300     05 FILLER                        PIC X(02) VALUE SPACES.     
009400                                                                  
009500 01  WS-EMP-TRAZA.                                                
009600     05 WS-EMP-TRAZA-ID               PIC 9(09).                  
009700     05 WS-EMP-TRAZA-NOMBRE           PIC X(100).                 
009800     05 WS-EMP-TRAZA-CRUDO REDEFINES WS-EMP-TRAZA-NOMBRE          
009900                                       PIC X(100).                
010000     05 FILLER                        PIC X(02) VALUE SPACES.     
010100                                                                  
010200 LINKAGE SECTION.                                                 
010300 01  LN-EMPAW0.                                                   
010400     05 LNAW-EMP-ID                   PIC 9(09).                  
010500     05 LNAW-TIPO-AWARD                PIC X(30).                 
010600     05 LNAW-RECHAZADO                PIC X(01).                  
010700        88 LNAW-88-RECHAZADO                    VALUE 'S'.        
010800     05 LNAW-FECHA-CORRIDA             PIC 9(08).                 
010900     05 FILLER                        PIC X(02).                  
011000                                                                  
011100 PROCEDURE DIVISION USING LN-EMPAW0.                              
011200                                                                  
011300     PERFORM 1000-INICIO                                          
011400        THRU 1000-INICIO-EXIT                                     
011500                                                                  
011600     PERFORM 2000-PROCESO                                         
011700        THRU 2000-PROCESO-EXIT                                    
011800                                                                  
011900     GOBACK                                                       
012000     .                                                            
012100                                                                  
012200 1000-INICIO.                                                     
012300                                                                  
012400     MOVE 'N'                         TO LNAW-RECHAZADO           
012500                                                                  
012600     IF NOT WS-88-ARCHIVOS-ABIERTOS                               
012700        OPEN I-O EMPFILE                                          
012800        IF WS-FILE-STATUS IS NOT EQUAL '00'                       
012900           DISPLAY 'ERROR OPEN EMPFILE CODE: ' WS-FILE-STATUS     
013000           MOVE 'S'                   TO LNAW-RECHAZADO           
013100        END-IF                                                    
013200                                                                  
013300        OPEN EXTEND AWDFILE                                       
013400        IF WS-AWD-STATUS IS NOT EQUAL '00'                        
013500           DISPLAY 'ERROR OPEN AWDFILE CODE: ' WS-AWD-STATUS      
013600           MOVE 'S'                   TO LNAW-RECHAZADO           
013700        END-IF                                                    
013800                                                                  
013900        IF LNAW-RECHAZADO IS NOT EQUAL 'S'                        
014000           MOVE 'S'                   TO WS-ARCHIVOS-ABIERTOS     
014100        END-IF                                                    
014200     END-IF                                                       
014300                                                                  
014400     IF LNAW-FECHA-CORRIDA IS EQUAL 0                             
014500        ACCEPT WS-FECHA-DATA FROM DATE YYYYMMDD                   
014600        ACCEPT WS-FECHA-HHMMSS FROM TIME                          
014700     ELSE                                                         
014800        MOVE LNAW-FECHA-CORRIDA        TO WS-FECHA-DATA           
014900     END-IF                                                       
015000     .                                                            
015100 1000-INICIO-EXIT.                                                
015200     EXIT.                                                        
015300                                                                  
015400 2000-PROCESO.                                                    
015500                                                                  
015600     IF NOT LNAW-88-RECHAZADO                                     
015700        PERFORM 2100-LEE-EMPLEADO                                 
015800           THRU 2100-LEE-EMPLEADO-EXIT                            
015900     END-IF                                                       
016000                                                                  
016100     IF NOT LNAW-88-RECHAZADO                                     
016200        PERFORM 2200-SUMA-AWARD                                   
016300           THRU 2200-SUMA-AWARD-EXIT                              
016400                                                                  
016500        PERFORM 2300-REGRABA-EMP                                  
016600           THRU 2300-REGRABA-EMP-EXIT                             
016700                                                                  
016800        PERFORM 2400-GRABA-HISTORIA                               
016900           THRU 2400-GRABA-HISTORIA-EXIT                          
017000     END-IF                                                       
017100     .                                                            
017200 2000-PROCESO-EXIT.                                               
017300     EXIT.                                                        
017400                                                                  
017500 2100-LEE-EMPLEADO.                                               
017600                                                                  
017700     MOVE LNAW-EMP-ID                 TO EMP-ID                   
017800                                                                  
017900     READ EMPFILE                                                 
018000          INVALID KEY                                             
018100             DISPLAY 'NEEMPAW0: EMPLEADO NO EXISTE: ' EMP-ID      
018200             MOVE 'S'                 TO LNAW-RECHAZADO           
018300     END-READ                                                     
018400     .                                                            
018500 2100-LEE-EMPLEADO-EXIT.                                          
018600     EXIT.                                                        
018700                                                                  
018800 2200-SUMA-AWARD.                                                 
018900                                                                  
019000     IF EMP-DUNDIE-AWARDS IS NUMERIC                              
019100        CONTINUE                                                  
019200     ELSE                                                         
019300        MOVE 0                        TO EMP-DUNDIE-AWARDS        
019400     END-IF                                                       
019500                                                                  
019600     ADD 1                            TO EMP-DUNDIE-AWARDS        
019700     .                                                            
019800 2200-SUMA-AWARD-EXIT.                                            
019900     EXIT.                                                        
020000                                                                  
020100 2300-REGRABA-EMP.                                                
020200                                                                  
020300     REWRITE REG-EMPFILE                                          
020400         INVALID KEY                                              
020500            DISPLAY 'NEEMPAW0: ERROR REGRABANDO EMPLEADO '        
020600                    EMP-ID                                        
020700            MOVE 'S'                  TO LNAW-RECHAZADO           
020800     END-REWRITE                                                  
020900                                                                  
021000     ADD 1                            TO CN-AWARDS-PROCESADOS     
021100     .                                                            
021200 2300-REGRABA-EMP-EXIT.                                           
021300     EXIT.                                                        
021400                                                                  
021500 2400-GRABA-HISTORIA.                                             
021600                                                                  
021700     ADD 1                            TO WS-AWARD-ID-NUM          
021800                                                                  
021900     INITIALIZE REG-AWDFILE                                       
022000     MOVE WS-AWARD-ID-NUM             TO AWD-ID                   
022100     MOVE LNAW-TIPO-AWARD             TO AWD-TYPE                 
022200     MOVE WS-FECHA-DATA               TO AWD-AWARDED-DATE         
022300     MOVE EMP-ID                      TO AWD-EMP-ID               
022400                                                                  
022500     WRITE REG-AWDFILE                                            
022600     .                                                            
022700 2400-GRABA-HISTORIA-EXIT.                                        
022800     EXIT.                                                        
022900                                                                  
