000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEECEMP0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA EL ABM DE EMPLEADOS    *
000600*               DUNDIE AWARDS (CREATE/READ/UPDATE/DELETE).       *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 128 POSICIONES.                          * 
001100*           PREFIJO  : EMP0.                                    * 
001200*                                                                *
001300* 14/02/2024 MIBARRA      VERSION INICIAL.                      * 
001400* 21/09/2024 GFORRICH     AGREGA EMP0-ORG-ID PARA VALIDAR LA     *
001500*                         ORGANIZACION EN CREATE/UPDATE (DAR-0560)
001600* 18/02/2026 GFORRICH     AGREGA OPCION 'L' (LISTADO COMPLETO) Y  
001700*                         SU 88-LEVEL, PARA QUE NEEMPCR0 PUEDA    
001800*                         DEVOLVER TODOS LOS EMPLEADOS (DAR-0650).
001900******************************************************************
002000                                                                  
002100     05 NEECEMP0.                                                 
002200        10 EMP0-OPCION                    PIC X(01).              
002300           88 EMP0-88-CREATE                        VALUE 'C'.    
002400           88 EMP0-88-READ                          VALUE 'R'.    
002500           88 EMP0-88-UPDATE                         VALUE 'U'.   
002600           88 EMP0-88-DELETE                        VALUE 'D'.    
002700           88 EMP0-88-READALL                       VALUE 'L'.    
002800        10 EMP0-EMP-ID                    PIC 9(09).              
002900        10 EMP0-FIRST-NAME                PIC X(50).              
003000        10 EMP0-LAST-NAME                 PIC X(50).              
003100        10 EMP0-ORG-ID                    PIC 9(09).              
003200        10 EMP0-DUNDIE-AWARDS             PIC 9(07).              
003300        10 FILLER                         PIC X(02).              
