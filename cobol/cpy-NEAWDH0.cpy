000100******************************************************************
000200*                                                                 
000300* NOMBRE DEL OBJETO:  NEAWDH0                                   * 
000400*                                                                 
000500* DESCRIPCION:  LAYOUT DEL HISTORICO DE AWARDS DUNDIE AWARDS.   * 
000600*               UN REGISTRO POR AWARD OTORGADO, NUNCA SE        * 
000700*               REESCRIBE (ARCHIVO DE ALTA SOLAMENTE).          * 
000800*                                                                 
000900* ----------------------------------------------------------------
001000*                                                                 
001100*           LONGITUD : 090 POSICIONES.                    *       
001200*           PREFIJO  : AWD.                               *       
001300*           ARCHIVO  : AWDFILE (SECUENCIAL, OPEN EXTEND).      *  
001400*                                                                 
001500* 14/02/2024 MIBARRA      VERSION INICIAL.                   *    
001600* 09/03/2026 MIBARRA      SE AMPLIA EL LAYOUT: ORG-ID         *   
001700*             OTORGANTE Y ESTADO DEL AWARD, PARA EL NUEVO     *   
001800*             REPORTE DE AUDITORIA DE RRHH (DAR-0630).         *  
001900******************************************************************
002000 05  NEAWDH0.                                                     
002100     10 AWD-ID                            PIC 9(09).              
002200     10 AWD-TYPE                          PIC X(30).              
002300     10 AWD-AWARDED-DATE                  PIC 9(08).              
002400     10 AWD-AWARDED-DATE-ALFA REDEFINES AWD-AWARDED-DATE          
002500                                           PIC X(08).             
002600     10 AWD-EMP-ID                        PIC 9(09).              
002700     10 AWD-ORG-ID-OTORGANTE              PIC 9(09).              
002800     10 AWD-ESTADO                        PIC X(01).              
002900        88 AWD-88-VIGENTE                         VALUE 'V'.      
003000        88 AWD-88-ANULADO                         VALUE 'N'.      
003100     10 FILLER                            PIC X(24).              
003200******************************************************************
003300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 07    *  
003400* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 090   *  
003500******************************************************************
