000100******************************************************************
000200* Program name:    NEDSEED.                                     * 
000300* Original author: gforrich.                                    * 
000400*                                                               * 
000500* Maintenence Log                                               * 
000600* Date       Author        Maintenance Requirement.             * 
000700* ---------- ------------  -------------------------------------* 
000800* 14/02/2024 gforrich      Initial Version.  Carga inicial de    *
000900*                          organizaciones y empleados para el    *
001000*                          arranque del modulo Dundie Awards.    *
001100* 21/09/2024 mibarra       Se agrega el chequeo de idempotencia  *
001200*                          (DAR-0558): si EMPFILE ya tiene datos *
001300*                          el programa no vuelve a cargar.       *
001400* 12/01/2025 gforrich      Y2K REVIEW: fechas del sistema se      
001500*                          toman con FUNCTION CURRENT-DATE y no  *
001600*                          se usan aqui, nada que corregir.      *
001700* 19/06/2026 mibarra       Corrige la carga inicial: Pikashu se  *
001800*                          queda con John Doe, Jane Smith y      *
001900*                          Creed Braton, Squanchy con Michael    *
002000*                          Scott, Dwight Schrute, Jim Halpert y  *
002100*                          Pam Beesley, tal como lo exige el     *
002200*                          catalogo de RRHH (DAR-0611).          *
002300******************************************************************
002400*                                                               * 
002500*          I D E N T I F I C A T I O N  D I V I S I O N         * 
002600*                                                               * 
002700******************************************************************
002800 IDENTIFICATION DIVISION.                                         
002900 PROGRAM-ID.  NEDSEED.                                            
003000 AUTHOR. GUILLERMO FORRICH.                                       
003100 INSTALLATION. IBM Z/OS.                                          
003200 DATE-WRITTEN. FEBRERO 2024.                                      
003300 DATE-COMPILED. FEBRERO 2024.                                     
003400 SECURITY. CONFIDENTIAL.                                          
003500******************************************************************
003600*                                                               * 
003700*             E N V I R O N M E N T   D I V I S I O N           * 
003800*                                                               * 
003900******************************************************************
004000 ENVIRONMENT DIVISION.                                            
004100                                                                  
004200 CONFIGURATION SECTION.                                           
004300 SPECIAL-NAMES.                                                   
004400         C01 IS TOP-OF-FORM.                                      
004500                                                                  
004600 INPUT-OUTPUT SECTION.                                            
004700                                                                  
004800******************************************************************
004900*              ARCHIVOS INTERVINIENTES EN EL PROCESO            * 
005000******************************************************************
005100 FILE-CONTROL.                                                    
005200                                                                  
005300     SELECT ORGFILE            ASSIGN       TO ORGFILE            
005400                                ORGANIZATION IS INDEXED           
005500                                ACCESS       IS DYNAMIC           
005600                                RECORD KEY   IS ORG-ID            
005700                                FILE STATUS  IS FS-ORGFILE.       
005800                                                                  
005900     SELECT EMPFILE            ASSIGN       TO EMPFILE            
006000                                ORGANIZATION IS INDEXED           
006100                                ACCESS       IS DYNAMIC           
006200                                RECORD KEY   IS EMP-ID            
006300                                FILE STATUS  IS FS-EMPFILE.       
006400******************************************************************
006500*                                                               * 
006600*                      D A T A   D I V I S I O N                * 
006700*                                                               * 
006800******************************************************************
006900 DATA DIVISION.                                                   
007000 FILE SECTION.                                                    
007100                                                                  
007200 FD  ORGFILE                                                      
007300     LABEL     RECORDS   ARE STANDARD                             
007400     RECORD    CONTAINS  150 CHARACTERS.                          
007500 01  REG-ORGFILE.                                                 
007600     COPY NEORGM0.                                                
007700                                                                  
007800 FD  EMPFILE                                                      
007900     LABEL     RECORDS   ARE STANDARD                             
008000     RECORD    CONTAINS  170 CHARACTERS.                          
008100 01  REG-EMPFILE.                                                 
008200     COPY NEEMPM0.                                                
008300                                                                  
008400 WORKING-STORAGE SECTION.                                         
008500                                                                  
008600******************************************************************
008700*                    DEFINICION DE CONSTANTES                   * 
008800******************************************************************
008900 01  CT-CONSTANTES.                                               
009000     05 CT-1                          PIC 9(01) VALUE 1.          
009100     05 CT-CERO-AWARDS                PIC 9(07) VALUE ZEROS.      
009200     05 FILLER                        PIC X(02) VALUE SPACES.     
009300                                                                  
009400******************************************************************
009500*                    DEFINICION DE CONTADORES                   * 
009600******************************************************************
009700 01  CN-CONTADORES.                                               
009800     05 CN-ORGS-ESCRITAS              PIC S9(05) COMP VALUE 0.    
009900     05 CN-EMPS-ESCRITOS              PIC S9(05) COMP VALUE 0.    
010000     05 FILLER                        PIC X(02) VALUE SPACES.     
010100                                                                  
010200******************************************************************
010300*                     DEFINICION DE VARIABLES                   * 
010400******************************************************************
010500 01  WS-VARIABLES.                                                
010600     05 FS-ORGFILE                    PIC  X(02) VALUE SPACES.    
010700     05 FS-EMPFILE                    PIC  X(02) VALUE SPACES.    
010800     05 WS-YA-CARGADO                 PIC  X(01) VALUE 'N'.       
010900        88 WS-88-YA-CARGADO                      VALUE 'S'.       
011000     05 FILLER                        PIC X(02) VALUE SPACES.     
011100                                                                  
011200******************************************************************
011300*        VISTAS REDEFINIDAS DE CONTADORES, PARA DISPLAY          *
011400******************************************************************
011500 01  WS-CONTADORES-DISPLAY.                                       
011600     05 WS-ORGS-DISPLAY                PIC ZZZZ9.                 
011700     05 WS-ORGS-NUM REDEFINES WS-ORGS-DISPLAY                     
011800                                         PIC 9(05).               
011900     05 WS-EMPS-DISPLAY                PIC ZZZZ9.                 
012000     05 WS-EMPS-NUM REDEFINES WS-EMPS-DISPLAY                     
012100                                         PIC 9(05).               
012200     05 FILLER                        PIC X(02) VALUE SPACES.     
012300                                                                  
012400******************************************************************
012500*      VISTA REDEFINIDA DEL REGISTRO DE EMPLEADO DE CARGA        *
012600******************************************************************
012700 01  WS-EMP-CARGA.                                                
012800     05 WS-EMP-CARGA-DATOS             PIC X(128).                
012900     05 WS-EMP-CARGA-ALFA REDEFINES                               
013000           WS-EMP-CARGA-DATOS          PIC X(128).                
013100     05 FILLER                        PIC X(02) VALUE SPACES.     
013200                                                                  
013300******************************************************************
013400*                                                               * 
013500*              P R O C E D U R E   D I V I S I O N              * 
013600*                                                               * 
013700******************************************************************
013800 PROCEDURE DIVISION.                                              
013900******************************************************************
014000*                        0000-MAINLINE                          * 
014100******************************************************************
014200                                                                  
014300 0000-MAINLINE.                                                   
014400*-----------------------------------------------------------------
014500     PERFORM 1000-INICIO                                          
014600        THRU 1000-INICIO-EXIT                                     
014700                                                                  
014800     IF NOT WS-88-YA-CARGADO                                      
014900        PERFORM 2000-PROCESO                                      
015000           THRU 2000-PROCESO-EXIT                                 
015100     END-IF                                                       
015200                                                                  
015300     PERFORM 3000-FIN                                             
015400        THRU 3000-FIN-EXIT                                        
015500     .                                                            
015600******************************************************************
015700*                           1000-INICIO                         * 
015800******************************************************************
015900 1000-INICIO.                                                     
016000*-----------------------------------------------------------------
016100     OPEN I-O EMPFILE                                             
016200     IF FS-EMPFILE IS EQUAL '35'                                  
016300        CLOSE EMPFILE                                             
016400        OPEN OUTPUT EMPFILE                                       
016500        CLOSE EMPFILE                                             
016600        OPEN I-O EMPFILE                                          
016700     END-IF                                                       
016800                                                                  
016900     MOVE 000000001                   TO EMP-ID                   
017000     READ EMPFILE                                                 
017100          INVALID KEY                                             
017200             MOVE 'N'                 TO WS-YA-CARGADO            
017300          NOT INVALID KEY                                         
017400             MOVE 'S'                 TO WS-YA-CARGADO            
017500             DISPLAY 'NEDSEED: EMPFILE YA TIENE DATOS, NO SE '    
017600                     'REPITE LA CARGA INICIAL (DAR-0558)'         
017700     END-READ                                                     
017800     .                                                            
017900 1000-INICIO-EXIT.                                                
018000     EXIT.                                                        
018100******************************************************************
018200*                           2000-PROCESO                        * 
018300******************************************************************
018400 2000-PROCESO.                                                    
018500*-----------------------------------------------------------------
018600     OPEN OUTPUT ORGFILE                                          
018700     IF FS-ORGFILE IS NOT EQUAL '00'                              
018800        DISPLAY 'ERROR OPEN ORGFILE CODE: ' FS-ORGFILE            
018900        PERFORM 3000-FIN                                          
019000           THRU 3000-FIN-EXIT                                     
019100     END-IF                                                       
019200                                                                  
019300     PERFORM 2100-CARGA-PIKASHU                                   
019400        THRU 2100-CARGA-PIKASHU-EXIT                              
019500                                                                  
019600     PERFORM 2200-CARGA-SQUANCHY                                  
019700        THRU 2200-CARGA-SQUANCHY-EXIT                             
019800     .                                                            
019900 2000-PROCESO-EXIT.                                               
020000     EXIT.                                                        
020100******************************************************************
020200*                      2100-CARGA-PIKASHU                       * 
020300******************************************************************
020400 2100-CARGA-PIKASHU.                                              
020500*-----------------------------------------------------------------
020600     INITIALIZE REG-ORGFILE                                       
020700     MOVE 000000001                   TO ORG-ID                   
020800     MOVE 'PIKASHU'                   TO ORG-NAME                 
020900     WRITE REG-ORGFILE                                            
021000     ADD CT-1                         TO CN-ORGS-ESCRITAS         
021100                                                                  
021200     INITIALIZE REG-EMPFILE                                       
021300     MOVE 000000001                   TO EMP-ID                   
021400     MOVE 'JOHN'                      TO EMP-FIRST-NAME           
021500     MOVE 'DOE'                       TO EMP-LAST-NAME            
021600     MOVE 000000001                   TO EMP-ORG-ID               
021700     MOVE CT-CERO-AWARDS              TO EMP-DUNDIE-AWARDS        
021800     WRITE REG-EMPFILE                                            
021900     ADD CT-1                         TO CN-EMPS-ESCRITOS         
022000                                                                  
022100     INITIALIZE REG-EMPFILE                                       
022200     MOVE 000000002                   TO EMP-ID                   
022300     MOVE 'JANE'                      TO EMP-FIRST-NAME           
022400     MOVE 'SMITH'                     TO EMP-LAST-NAME            
022500     MOVE 000000001                   TO EMP-ORG-ID               
022600     MOVE CT-CERO-AWARDS              TO EMP-DUNDIE-AWARDS        
022700     WRITE REG-EMPFILE                                            
022800     ADD CT-1                         TO CN-EMPS-ESCRITOS         
022900                                                                  
023000     INITIALIZE REG-EMPFILE                                       
023100     MOVE 000000003                   TO EMP-ID                   
023200     MOVE 'CREED'                     TO EMP-FIRST-NAME           
023300     MOVE 'BRATON'                    TO EMP-LAST-NAME            
023400     MOVE 000000001                   TO EMP-ORG-ID               
023500     MOVE CT-CERO-AWARDS              TO EMP-DUNDIE-AWARDS        
023600     WRITE REG-EMPFILE                                            
023700     ADD CT-1                         TO CN-EMPS-ESCRITOS         
023800     .                                                            
023900 2100-CARGA-PIKASHU-EXIT.                                         
024000     EXIT.                                                        
024100******************************************************************
024200*                      2200-CARGA-SQUANCHY                      * 
024300******************************************************************
024400 2200-CARGA-SQUANCHY.                                             
024500*-----------------------------------------------------------------
024600     INITIALIZE REG-ORGFILE                                       
024700     MOVE 000000002                   TO ORG-ID                   
024800     MOVE 'SQUANCHY'                  TO ORG-NAME                 
024900     WRITE REG-ORGFILE                                            
025000     ADD CT-1                         TO CN-ORGS-ESCRITAS         
025100                                                                  
025200     INITIALIZE REG-EMPFILE                                       
025300     MOVE 000000004                   TO EMP-ID                   
025400     MOVE 'MICHAEL'                   TO EMP-FIRST-NAME           
025500     MOVE 'SCOTT'                     TO EMP-LAST-NAME            
025600     MOVE 000000002                   TO EMP-ORG-ID               
025700     MOVE CT-CERO-AWARDS              TO EMP-DUNDIE-AWARDS        
025800     WRITE REG-EMPFILE                                            
025900     ADD CT-1                         TO CN-EMPS-ESCRITOS         
026000                                                                  
026100     INITIALIZE REG-EMPFILE                                       
026200     MOVE 000000005                   TO EMP-ID                   
026300     MOVE 'DWIGHT'                    TO EMP-FIRST-NAME           
026400     MOVE 'SCHRUTE'                   TO EMP-LAST-NAME            
026500     MOVE 000000002                   TO EMP-ORG-ID               
026600     MOVE CT-CERO-AWARDS              TO EMP-DUNDIE-AWARDS        
026700     WRITE REG-EMPFILE                                            
026800     ADD CT-1                         TO CN-EMPS-ESCRITOS         
026900                                                                  
027000     INITIALIZE REG-EMPFILE                                       
027100     MOVE 000000006                   TO EMP-ID                   
027200     MOVE 'JIM'                       TO EMP-FIRST-NAME           
027300     MOVE 'HALPERT'                   TO EMP-LAST-NAME            
027400     MOVE 000000002                   TO EMP-ORG-ID               
027500     MOVE CT-CERO-AWARDS              TO EMP-DUNDIE-AWARDS        
027600     WRITE REG-EMPFILE                                            
027700     ADD CT-1                         TO CN-EMPS-ESCRITOS         
027800                                                                  
027900     INITIALIZE REG-EMPFILE                                       
028000     MOVE 000000007                   TO EMP-ID                   
028100     MOVE 'PAM'                       TO EMP-FIRST-NAME           
028200     MOVE 'BEESLEY'                   TO EMP-LAST-NAME            
028300     MOVE 000000002                   TO EMP-ORG-ID               
028400     MOVE CT-CERO-AWARDS              TO EMP-DUNDIE-AWARDS        
028500     WRITE REG-EMPFILE                                            
028600     ADD CT-1                         TO CN-EMPS-ESCRITOS         
028700     .                                                            
028800 2200-CARGA-SQUANCHY-EXIT.                                        
028900     EXIT.                                                        
029000******************************************************************
029100*                              3000-FIN                         * 
029200******************************************************************
029300 3000-FIN.                                                        
029400*-----------------------------------------------------------------
029500     PERFORM 3100-ESCRIBE-ESTADISTICAS                            
029600        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT                       
029700                                                                  
029800     IF FS-ORGFILE IS EQUAL '00' OR FS-ORGFILE IS EQUAL SPACES    
029900        CLOSE ORGFILE                                             
030000     END-IF                                                       
030100     CLOSE EMPFILE                                                
030200                                                                  
030300     STOP RUN                                                     
030400     .                                                            
030500 3000-FIN-EXIT.                                                   
030600     EXIT.                                                        
030700******************************************************************
030800*                     3100-ESCRIBE-ESTADISTICAS                 * 
030900******************************************************************
031000 3100-ESCRIBE-ESTADISTICAS.                                       
031100*-----------------------------------------------------------------
031200     MOVE CN-ORGS-ESCRITAS             TO WS-ORGS-NUM             
031300     MOVE CN-EMPS-ESCRITOS             TO WS-EMPS-NUM             
031400                                                                  
031500     DISPLAY '**************************************************' 
031600     DISPLAY '*               PROGRAMA NEDSEED                 *' 
031700     DISPLAY '*           CARGA INICIAL DUNDIE AWARDS          *' 
031800     DISPLAY '* ORGANIZACIONES ESCRITAS: ' WS-ORGS-DISPLAY        
031900     DISPLAY '* EMPLEADOS ESCRITOS     : ' WS-EMPS-DISPLAY        
032000     DISPLAY '*                                                *' 
032100     DISPLAY '**************************************************' 
032200     .                                                            
032300 3100-ESCRIBE-ESTADISTICAS-EXIT.                                  
032400     EXIT.                                                        
