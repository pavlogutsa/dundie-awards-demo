000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEAWTYP0                                   *
000400*                                                                *
000500* DESCRIPCION:  TABLA DE CODIGOS DE AWARD VALIDOS.  ESTE SHOP    *
000600*               NO RECIBIO EL CATALOGO DEFINITIVO DE TIPOS DE    *
000700*               AWARD DEL AREA DE RRHH; SE DEJA ESTA TABLA FIJA  *
000800*               HASTA QUE LLEGUE EL CATALOGO OFICIAL (DAR-0601). *
000900*               LOS 5 CODIGOS SE CARGAN POR VALUE EN LA VISTA    *
001000*               AWT-VALORES-INICIALES Y LA TABLA DE BUSQUEDA     *
001100*               AWT-TABLA LA REDEFINE (DAR-0602).                *
001200*                                                                *
001300* -------------------------------------------------------------- *
001400*                                                                *
001500*           PREFIJO  : AWT.                                     * 
001600*                                                                *
001700* 21/09/2024 GFORRICH     VERSION INICIAL (5 CODIGOS PROVISORIOS)*
001800* 12/01/2025 MIBARRA      SE AGREGA CARGA POR VALUE VIA REDEFINES*
001900*                         PARA QUE LA TABLA VENGA PRECARGADA     *
002000*                         (DAR-0602).                            *
002100******************************************************************
002200 05  NEAWTYP0.                                                    
002300     10 AWT-VALORES-INICIALES.                                    
002400        15 AWT-VALOR-1                   PIC X(30)                
002500                                          VALUE 'GOOD JOB'.       
002600        15 AWT-VALOR-2                   PIC X(30)                
002700                                          VALUE 'TEAM PLAYER'.    
002800        15 AWT-VALOR-3                   PIC X(30)                
002900                                     VALUE 'ABOVE AND BEYOND'.    
003000        15 AWT-VALOR-4                   PIC X(30)                
003100                                          VALUE 'TOP PERFORMER'.  
003200        15 AWT-VALOR-5                   PIC X(30)                
003300                                     VALUE 'BOSS OF THE YEAR'.    
003400     10 AWT-TABLA REDEFINES AWT-VALORES-INICIALES.                
003500        15 AWT-CODIGO OCCURS 5 TIMES                              
003600                      INDEXED BY AWT-IDX  PIC X(30).              
003700     10 AWT-CANT-CODIGOS               PIC 9(02) COMP VALUE 5.    
