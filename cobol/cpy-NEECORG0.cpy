000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEECORG0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA VALIDACION DE          *
000600*               ORGANIZACIONES (CALL A NEORGRD0).                *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 113 POSICIONES.                          * 
001100*           PREFIJO  : ORG0.                                    * 
001200*                                                                *
001300* 21/09/2024 GFORRICH     VERSION INICIAL.                      * 
001400******************************************************************
001500     05 NEECORG0.                                                 
001600        10 ORG0-ORG-ID                    PIC 9(09).              
001700        10 ORG0-ORG-NAME                  PIC X(100).             
001800        10 ORG0-ENCONTRADA                PIC X(01).              
001900           88 ORG0-88-ENCONTRADA                    VALUE 'S'.    
002000           88 ORG0-88-NO-ENCONTRADA                 VALUE 'N'.    
002100        10 FILLER                         PIC X(03).              
