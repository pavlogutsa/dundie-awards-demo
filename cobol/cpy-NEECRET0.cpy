000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEECRET0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA INFORMACION DE ERRORES *
000600*                                                                *
000700* -------------------------------------------------------------- *
000800*                                                                *
000900*           LONGITUD : 104 POSICIONES.                          * 
001000*           PREFIJO  : RET0.                                    * 
001100*                                                                *
001200* 14/02/2024 MIBARRA      VERSION INICIAL (COPIA DE NEECRET0 DEL *
001300*                         SHOP, SE LE QUITAN LOS GRUPOS DE DB2 Y *
001400*                         CICS PORQUE ESTE SISTEMA NO LOS USA).  *
001500******************************************************************
001600                                                                  
001700     02  NEECRET0.                                                
001800                                                                  
001900         05  RET0-COD-RET                      PIC X(02).         
002000             88 RET0-88-OK            VALUE '00'.                 
002100             88 RET0-88-COD-AVISO     VALUE '10'.                 
002200             88 RET0-88-COD-ERROR     VALUE '20'.                 
002300                                                                  
002400         05  RET0-PROGRAMA                     PIC  X(08).        
002500                                                                  
002600         05  RET0-COD-ERROR                    PIC  X(07).        
002700                                                                  
002800         05  RET0-VAR1-ERROR                   PIC  X(20).        
002900                                                                  
003000         05  RET0-VAR2-ERROR                   PIC  X(20).        
003100                                                                  
003200         05  RET0-REGS-LEIDOS                  PIC S9(07) COMP.   
003300                                                                  
003400         05  RET0-REGS-GRABADOS                PIC S9(07) COMP.   
003500                                                                  
003600         05  RET0-DESERROR                     PIC  X(30).        
