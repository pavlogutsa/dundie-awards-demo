000100***************************************************************** 
000200* Program name:    NEORGAW0.                                   *  
000300* Original author: mibarra.                                    *  
000400*                                                               * 
000500* Maintenence Log                                               * 
000600* Date       Author        Maintenance Requirement.             * 
000700* ---------- ------------  -------------------------------------* 
000800* 14/02/2024 mibarra       Initial Version.  Lee una corrida de * 
000900*                          award masivo (ORG-ID + tipo de award) *
001000*                          y otorga el award a todos los         *
001100*                          empleados de esa organizacion.        *
001200* 21/09/2024 gforrich      Se agrega validacion de organizacion  *
001300*                          y de tipo de award ANTES de abrir     *
001400*                          EMPFILE para escritura; si cualquiera *
001500*                          falla no se toca ningun empleado      *
001600*                          (todo o nada, DAR-0560).              *
001700* 05/11/2024 mibarra       Y2K REVIEW: sin fechas de 2 digitos,  *
001800*                          nada que corregir.                   * 
001900* 25/06/2026 mibarra       Corrige 2300-BUSCA-EMPLEADOS: el     * 
002000*                           START posicionaba con EMP-ID        * 
002100*                           igual a ORG-ID (dos claves          * 
002200*                           distintas), saltando empleados      * 
002300*                           con EMP-ID menor al ORG-ID corrido. * 
002400*                           Ahora arranca en LOW-VALUES y       * 
002500*                           recorre EMPFILE completo filtrando  * 
002600*                           por EMP-ORG-ID (DAR-0611).          * 
002700* 14/07/2026 mibarra       Corrige tambien CN-EMPLEADOS-LEIDOS: * 
002800*                           solo cuenta empleados de la org de  * 
002900*                           la corrida, no todo EMPFILE, para   * 
003000*                           que case con CN-EMPLEADOS-PREMIADOS.* 
003100*                           Se agrega el rechazo de corrida     * 
003200*                           cuando la organizacion no tiene     * 
003300*                           empleados (CN-EMPLEADOS-LEIDOS = 0) * 
003400*                           en vez de terminar como 0 awards    * 
003500*                           normal (DAR-0611).                  * 
003600* 03/08/2026 gforrich      Captura WS-FECHA-RUN una sola vez en * 
003700*                           1000-INICIO y la pasa a NEEMPAW0 via* 
003800*                           LNAW-FECHA-CORRIDA; antes cada       *
003900*                           empleado del award masivo recibia    *
004000*                           su propio ACCEPT (fecha podia        *
004100*                           cambiar a medio proceso).  Todos los *
004200*                           awards de la corrida comparten ahora *
004300*                           el mismo AWD-AWARDED-DATE (DAR-0642).*
004400***************************************************************** 
004500*                                                               * 
004600*          I D E N T I F I C A T I O N  D I V I S I O N         * 
004700*                                                               * 
004800***************************************************************** 
004900 IDENTIFICATION DIVISION.                                         
005000 PROGRAM-ID.  NEORGAW0.                                           
005100 AUTHOR. MARIO IBARRA.                                            
005200 INSTALLATION. IBM Z/OS.                                          
005300 DATE-WRITTEN. FEBRERO 2024.                                      
005400 DATE-COMPILED. FEBRERO 2024.                                     
005500 SECURITY. CONFIDENTIAL.                                          
005600***************************************************************** 
005700*                                                               * 
005800*             E N V I R O N M E N T   D I V I S I O N           * 
005900*                                                               * 
006000***************************************************************** 
006100 ENVIRONMENT DIVISION.                                            
006200                                                                  
006300 CONFIGURATION SECTION.                                           
006400 SPECIAL-NAMES.                                                   
006500        C01 IS TOP-OF-FORM.                                       
006600                                                                  
006700 INPUT-OUTPUT SECTION.                                            
006800                                                                  
006900***************************************************************** 
007000*              ARCHIVOS INTERVINIENTES EN EL PROCESO            * 
007100***************************************************************** 
007200 FILE-CONTROL.                                                    
007300                                                                  
007400     SELECT TRNORGAW    ASSIGN       TO TRNORGAW                  
007500                         FILE STATUS IS FS-TRNORGAW.              
007600                                                                  
007700     SELECT EMPFILE     ASSIGN       TO EMPFILE                   
007800                         ORGANIZATION IS INDEXED                  
007900                         ACCESS MODE IS DYNAMIC                   
008000                         RECORD KEY   IS EMP-ID                   
008100                         FILE STATUS IS FS-EMPFILE.               
008200***************************************************************** 
008300*                                                               * 
008400*                      D A T A   D I V I S I O N                * 
008500*                                                               * 
008600***************************************************************** 
008700 DATA DIVISION.                                                   
008800 FILE SECTION.                                                    
008900                                                                  
009000 FD  TRNORGAW                                                     
009100     RECORDING MODE IS F                                          
009200     RECORD CONTAINS 40 CHARACTERS.                               
009300 01  REG-TRNORGAW.                                                
009400     05 TRO-ORG-ID                    PIC 9(09).                  
009500     05 TRO-TIPO-AWARD                PIC X(30).                  
009600     05 FILLER                        PIC X(01).                  
009700                                                                  
009800 FD  EMPFILE.                                                     
009900 01  REG-EMPFILE.                                                 
010000     COPY NEEMPM0.                                                
010100                                                                  
010200 WORKING-STORAGE SECTION.                                         
010300                                                                  
010400***************************************************************** 
010500*                    DEFINICION DE CONSTANTES                   * 
010600***************************************************************** 
010700 01  CT-CONSTANTES.                                               
010800     05 CT-1                          PIC 9(01) VALUE 1.          
010900     05 CT-PROGRAMA-ORG                PIC X(08) VALUE 'NEORGRD0'.
011000     05 CT-PROGRAMA-AWARD              PIC X(08) VALUE 'NEEMPAW0'.
011100     05 FILLER                        PIC X(02) VALUE SPACES.     
011200                                                                  
011300***************************************************************** 
011400*                    DEFINICION DE CONTADORES                   * 
011500***************************************************************** 
011600 01  CN-CONTADORES.                                               
011700     05 CN-EMPLEADOS-LEIDOS           PIC S9(07) COMP VALUE 0.    
011800     05 CN-EMPLEADOS-PREMIADOS        PIC S9(07) COMP VALUE 0.    
011900     05 FILLER                        PIC X(02) VALUE SPACES.     
012000                                                                  
012100 01  WS-FECHA-CORRIDA.                                            
012200     05 WS-FECHA-RUN                  PIC 9(08) VALUE 0.          
012300     05 FILLER                        PIC X(02) VALUE SPACES.     
012400                                                                  
012500***************************************************************** 
012600*                     DEFINICION DE VARIABLES                   * 
012700***************************************************************** 
012800 01  WS-VARIABLES.                                                
012900     05 FS-TRNORGAW                   PIC  X(02) VALUE SPACES.    
013000     05 FS-EMPFILE                    PIC  X(02) VALUE SPACES.    
013100     05 WS-FIN-ARCH                   PIC  X(01) VALUE 'N'.       
013200        88 WS-88-FIN-ARCH                        VALUE 'S'.       
013300     05 WS-CORRIDA-RECHAZADA          PIC  X(01) VALUE 'N'.       
013400        88 WS-88-CORRIDA-RECHAZADA              VALUE 'S'.        
013500     05 WS-TIPO-AWARD-ACTUAL          PIC  X(30) VALUE SPACES.    
013600     05 FILLER                        PIC X(04) VALUE SPACES.     
013700                                                                  
013800***************************************************************** 
013900*                TABLA DE CODIGOS DE AWARD VALIDOS              * 
014000***************************************************************** 
014100 01  WS-NEAWTYP0.                                                 
014200     COPY NEAWTYP0.                                               
014300     05 FILLER                        PIC X(01) VALUE SPACE.      
014400                                                                  
014500***************************************************************** 
014600*        VISTAS REDEFINIDAS DE CONTADORES, PARA DISPLAY          *
014700***************************************************************** 
014800 01  WS-CONTADORES-DISPLAY.                                       
014900     05 WS-LEIDOS-DISPLAY             PIC ZZZZZZ9.                
015000     05 WS-LEIDOS-NUM REDEFINES WS-LEIDOS-DISPLAY                 
015100                                       PIC 9(07).                 
015200     05 WS-PREMIADOS-DISPLAY          PIC ZZZZZZ9.                
015300     05 WS-PREMIADOS-NUM REDEFINES WS-PREMIADOS-DISPLAY           
015400                                       PIC 9(07).                 
015500     05 FILLER                        PIC X(02) VALUE SPACES.     
015600                                                                  
015700***************************************************************** 
015800*      VISTA REDEFINIDA DEL ORG-ID DE LA TRANSACCION ACTUAL      *
015900***************************************************************** 
016000 01  WS-ORG-ID-VISTAS.                                            
016100     05 WS-ORG-ID-NUM                 PIC 9(09) VALUE 0.          
016200     05 WS-ORG-ID-ALFA REDEFINES WS-ORG-ID-NUM                    
016300                                       PIC X(09).                 
016400     05 WS-ORG-ID-DISPLAY             PIC ZZZZZZZZ9.              
016500     05 FILLER                        PIC X(02) VALUE SPACES.     
016600                                                                  
016700***************************************************************** 
016800*               AREA DE LINKAGE PARA SUBPROGRAMAS                *
016900***************************************************************** 
017000 01  LN-NEECORG0.                                                 
017100     COPY NEECORG0.                                               
017200                                                                  
017300 01  LN-EMPAW0.                                                   
017400     05 LNAW-EMP-ID                   PIC 9(09).                  
017500     05 LNAW-TIPO-AWARD                PIC X(30).                 
017600     05 LNAW-RECHAZADO                PIC X(01).                  
017700        88 LNAW-88-RECHAZADO                    VALUE 'S'.        
017800     05 LNAW-FECHA-CORRIDA             PIC 9(08).                 
017900     05 FILLER                        PIC X(02).                  
018000                                                                  
018100***************************************************************** 
018200*                                                               * 
018300*              P R O C E D U R E   D I V I S I O N              * 
018400*                                                               * 
018500***************************************************************** 
018600 PROCEDURE DIVISION.                                              
018700***************************************************************** 
018800*                        0000-MAINLINE                          * 
018900***************************************************************** 
019000                                                                  
019100 0000-MAINLINE.                                                   
019200*-----------------------------------------------------------------
019300     PERFORM 1000-INICIO                                          
019400        THRU 1000-INICIO-EXIT                                     
019500                                                                  
019600     IF NOT WS-88-CORRIDA-RECHAZADA                               
019700        PERFORM 2000-PROCESO                                      
019800           THRU 2000-PROCESO-EXIT                                 
019900     END-IF                                                       
020000                                                                  
020100     PERFORM 3000-FIN                                             
020200        THRU 3000-FIN-EXIT                                        
020300     .                                                            
020400***************************************************************** 
020500*                           1000-INICIO                         * 
020600***************************************************************** 
020700 1000-INICIO.                                                     
020800*-----------------------------------------------------------------
020900     ACCEPT WS-FECHA-RUN               FROM DATE YYYYMMDD         
021000                                                                  
021100     OPEN INPUT TRNORGAW                                          
021200     IF FS-TRNORGAW IS NOT EQUAL '00'                             
021300        DISPLAY 'ERROR OPEN TRNORGAW CODE: ' FS-TRNORGAW          
021400        MOVE 'S'                      TO WS-CORRIDA-RECHAZADA     
021500     ELSE                                                         
021600        READ TRNORGAW                                             
021700             AT END                                               
021800                DISPLAY 'NEORGAW0: ARCHIVO DE CORRIDA VACIO'      
021900                MOVE 'S'              TO WS-CORRIDA-RECHAZADA     
022000        END-READ                                                  
022100     END-IF                                                       
022200                                                                  
022300     IF NOT WS-88-CORRIDA-RECHAZADA                               
022400        MOVE TRO-ORG-ID                TO WS-ORG-ID-NUM           
022500        MOVE TRO-TIPO-AWARD            TO WS-TIPO-AWARD-ACTUAL    
022600                                                                  
022700        PERFORM 2100-VALIDA-ORGANIZACION                          
022800           THRU 2100-VALIDA-ORGANIZACION-EXIT                     
022900                                                                  
023000        PERFORM 2200-VALIDA-TIPO-AWARD                            
023100           THRU 2200-VALIDA-TIPO-AWARD-EXIT                       
023200     END-IF                                                       
023300     .                                                            
023400 1000-INICIO-EXIT.                                                
023500     EXIT.                                                        
023600***************************************************************** 
023700*                   2100-VALIDA-ORGANIZACION                    * 
023800***************************************************************** 
023900 2100-VALIDA-ORGANIZACION.                                        
024000*-----------------------------------------------------------------
024100     MOVE TRO-ORG-ID                  TO ORG0-ORG-ID              
024200                                                                  
024300     CALL CT-PROGRAMA-ORG USING LN-NEECORG0                       
024400                                                                  
024500     IF NOT ORG0-88-ENCONTRADA                                    
024600        DISPLAY 'NEORGAW0: ORGANIZACION NO EXISTE: '              
024700                TRO-ORG-ID                                        
024800        MOVE 'S'                      TO WS-CORRIDA-RECHAZADA     
024900     END-IF                                                       
025000     .                                                            
025100 2100-VALIDA-ORGANIZACION-EXIT.                                   
025200     EXIT.                                                        
025300***************************************************************** 
025400*                    2200-VALIDA-TIPO-AWARD                     * 
025500***************************************************************** 
025600 2200-VALIDA-TIPO-AWARD.                                          
025700*-----------------------------------------------------------------
025800     INSPECT WS-TIPO-AWARD-ACTUAL                                 
025900             CONVERTING 'abcdefghijklmnopqrstuvwxyz'              
026000                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'              
026100                                                                  
026200     SET AWT-IDX                      TO 1                        
026300     SEARCH AWT-CODIGO                                            
026400         AT END                                                   
026500            DISPLAY 'NEORGAW0: TIPO DE AWARD NO VALIDO: '         
026600                    WS-TIPO-AWARD-ACTUAL                          
026700            MOVE 'S'                  TO WS-CORRIDA-RECHAZADA     
026800         WHEN AWT-CODIGO (AWT-IDX) EQUAL WS-TIPO-AWARD-ACTUAL     
026900            CONTINUE                                              
027000     END-SEARCH                                                   
027100     .                                                            
027200 2200-VALIDA-TIPO-AWARD-EXIT.                                     
027300     EXIT.                                                        
027400***************************************************************** 
027500*                           2000-PROCESO                        * 
027600***************************************************************** 
027700 2000-PROCESO.                                                    
027800*-----------------------------------------------------------------
027900     OPEN I-O EMPFILE                                             
028000     IF FS-EMPFILE IS NOT EQUAL '00'                              
028100        DISPLAY 'ERROR OPEN EMPFILE CODE: ' FS-EMPFILE            
028200     ELSE                                                         
028300        PERFORM 2300-BUSCA-EMPLEADOS                              
028400           THRU 2300-BUSCA-EMPLEADOS-EXIT                         
028500                                                                  
028600        IF CN-EMPLEADOS-LEIDOS EQUAL 0                            
028700           DISPLAY 'NEORGAW0: ORG SIN EMPLEADOS A PREMIAR'        
028800           MOVE 'S'                TO WS-CORRIDA-RECHAZADA        
028900        END-IF                                                    
029000     END-IF                                                       
029100     .                                                            
029200 2000-PROCESO-EXIT.                                               
029300     EXIT.                                                        
029400***************************************************************** 
029500*                     2300-BUSCA-EMPLEADOS                      * 
029600***************************************************************** 
029700 2300-BUSCA-EMPLEADOS.                                            
029800*-----------------------------------------------------------------
029900     MOVE LOW-VALUES               TO EMP-ID                      
030000     START EMPFILE KEY IS NOT LESS THAN EMP-ID                    
030100           INVALID KEY                                            
030200              MOVE 'S'                 TO WS-FIN-ARCH             
030300     END-START                                                    
030400                                                                  
030500     PERFORM 2310-LEE-EMPLEADO                                    
030600        THRU 2310-LEE-EMPLEADO-EXIT                               
030700        UNTIL WS-88-FIN-ARCH                                      
030800     .                                                            
030900 2300-BUSCA-EMPLEADOS-EXIT.                                       
031000     EXIT.                                                        
031100***************************************************************** 
031200*                     2310-LEE-EMPLEADO                        *  
031300***************************************************************** 
031400 2310-LEE-EMPLEADO.                                               
031500*-----------------------------------------------------------------
031600     READ EMPFILE NEXT RECORD                                     
031700          AT END                                                  
031800             MOVE 'S'              TO WS-FIN-ARCH                 
031900     END-READ                                                     
032000                                                                  
032100     IF NOT WS-88-FIN-ARCH                                        
032200        IF EMP-ORG-ID EQUAL WS-ORG-ID-NUM                         
032300           ADD CT-1                TO CN-EMPLEADOS-LEIDOS         
032400           PERFORM 2400-PROCESA-EMPLEADO                          
032500              THRU 2400-PROCESA-EMPLEADO-EXIT                     
032600        END-IF                                                    
032700     END-IF                                                       
032800     .                                                            
032900 2310-LEE-EMPLEADO-EXIT.                                          
033000     EXIT.                                                        
033100***************************************************************** 
033200*                    2400-PROCESA-EMPLEADO                      * 
033300***************************************************************** 
033400 2400-PROCESA-EMPLEADO.                                           
033500*-----------------------------------------------------------------
033600     MOVE EMP-ID                      TO LNAW-EMP-ID              
033700     MOVE WS-TIPO-AWARD-ACTUAL         TO LNAW-TIPO-AWARD         
033800     MOVE 'N'                         TO LNAW-RECHAZADO           
033900     MOVE WS-FECHA-RUN                 TO LNAW-FECHA-CORRIDA      
034000                                                                  
034100     CALL CT-PROGRAMA-AWARD USING LN-EMPAW0                       
034200                                                                  
034300     IF NOT LNAW-88-RECHAZADO                                     
034400        ADD CT-1                      TO CN-EMPLEADOS-PREMIADOS   
034500     END-IF                                                       
034600     .                                                            
034700 2400-PROCESA-EMPLEADO-EXIT.                                      
034800     EXIT.                                                        
034900***************************************************************** 
035000*                              3000-FIN                         * 
035100***************************************************************** 
035200 3000-FIN.                                                        
035300*-----------------------------------------------------------------
035400     PERFORM 3100-ESCRIBE-ESTADISTICAS                            
035500        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT                       
035600                                                                  
035700     IF FS-TRNORGAW IS EQUAL '00'                                 
035800        CLOSE TRNORGAW                                            
035900     END-IF                                                       
036000     IF FS-EMPFILE IS EQUAL '00'                                  
036100        CLOSE EMPFILE                                             
036200     END-IF                                                       
036300                                                                  
036400     STOP RUN                                                     
036500     .                                                            
036600 3000-FIN-EXIT.                                                   
036700     EXIT.                                                        
036800***************************************************************** 
036900*                     3100-ESCRIBE-ESTADISTICAS                 * 
037000***************************************************************** 
037100 3100-ESCRIBE-ESTADISTICAS.                                       
037200*-----------------------------------------------------------------
037300     MOVE WS-ORG-ID-NUM                TO WS-ORG-ID-DISPLAY       
037400     MOVE CN-EMPLEADOS-LEIDOS          TO WS-LEIDOS-NUM           
037500     MOVE CN-EMPLEADOS-PREMIADOS       TO WS-PREMIADOS-NUM        
037600                                                                  
037700     DISPLAY '**************************************************' 
037800     DISPLAY '*               PROGRAMA NEORGAW0                *' 
037900     DISPLAY '*        OTORGAMIENTO MASIVO DE AWARDS            *'
038000     DISPLAY '* ORGANIZACION         : ' WS-ORG-ID-DISPLAY        
038100     DISPLAY '* TIPO DE AWARD        : ' WS-TIPO-AWARD-ACTUAL     
038200     DISPLAY '* EMPLEADOS LEIDOS     : ' WS-LEIDOS-DISPLAY        
038300     DISPLAY '* EMPLEADOS PREMIADOS  : ' WS-PREMIADOS-DISPLAY     
038400     DISPLAY '*                                                *' 
038500     DISPLAY '**************************************************' 
038600     .                                                            
038700 3100-ESCRIBE-ESTADISTICAS-EXIT.                                  
038800     EXIT.                                                        
