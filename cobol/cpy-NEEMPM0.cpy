000100******************************************************************
000200*                                                                 
000300* NOMBRE DEL OBJETO:  NEEMPM0                                   * 
000400*                                                                 
000500* DESCRIPCION:  LAYOUT DEL MAESTRO DE EMPLEADOS DUNDIE AWARDS.  * 
000600*               GUARDA EL CONTADOR ACUMULADO DE AWARDS POR      * 
000700*               EMPLEADO (EMP-DUNDIE-AWARDS).                  *  
000800*                                                                 
000900* ----------------------------------------------------------------
001000*                                                                 
001100*           LONGITUD : 170 POSICIONES.                    *       
001200*           PREFIJO  : EMP.                               *       
001300*           ARCHIVO  : EMPFILE (VSAM, INDEXADO POR EMP-ID).    *  
001400*                                                                 
001500* 14/02/2024 MIBARRA      VERSION INICIAL.                   *    
001600* 21/09/2024 GFORRICH     EMP-ORG-ID PASA A SER CLAVE DE BROWSE * 
001700*             PARA EL PROCESO MASIVO (DAR-0560).               *  
001800* 15/05/2026 MIBARRA      SE AMPLIA EL LAYOUT: ESTADO, FECHA DE * 
001900*             ALTA Y FECHA DEL ULTIMO AWARD OTORGADO, A PEDIDO *  
002000*             DE RRHH (DAR-0630).                              *  
002100******************************************************************
002200 05  NEEMPM0.                                                     
002300     10 EMP-ID                            PIC 9(09).              
002400     10 EMP-FIRST-NAME                    PIC X(50).              
002500     10 EMP-LAST-NAME                     PIC X(50).              
002600     10 EMP-ORG-ID                        PIC 9(09).              
002700     10 EMP-DUNDIE-AWARDS                 PIC 9(07).              
002800     10 EMP-STATUS                        PIC X(01).              
002900        88 EMP-88-ACTIVO                          VALUE 'A'.      
003000        88 EMP-88-BAJA                            VALUE 'B'.      
003100     10 EMP-FECHA-ALTA.                                           
003200        15 EMP-FA-ANIO                    PIC 9(04).              
003300        15 EMP-FA-MES                     PIC 9(02).              
003400        15 EMP-FA-DIA                     PIC 9(02).              
003500     10 EMP-FECHA-ALTA-ALFA REDEFINES EMP-FECHA-ALTA              
003600                                           PIC X(08).             
003700     10 EMP-FECHA-ULT-AWARD.                                      
003800        15 EMP-FUA-ANIO                    PIC 9(04).             
003900        15 EMP-FUA-MES                     PIC 9(02).             
004000        15 EMP-FUA-DIA                     PIC 9(02).             
004100     10 FILLER                            PIC X(28).              
004200******************************************************************
004300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 11    *  
004400* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 170   *  
004500******************************************************************
