000100******************************************************************
000200*                                                                 
000300* NOMBRE DEL OBJETO:  NEORGM0                                   * 
000400*                                                                 
000500* DESCRIPCION:  LAYOUT DEL MAESTRO DE ORGANIZACIONES (EMPRESAS) * 
000600*               DUNDIE AWARDS.  UN REGISTRO POR ORGANIZACION.   * 
000700*                                                                 
000800* ----------------------------------------------------------------
000900*                                                                 
001000*           LONGITUD : 150 POSICIONES.                    *       
001100*           PREFIJO  : ORG.                               *       
001200*           ARCHIVO  : ORGFILE (VSAM, INDEXADO POR ORG-ID).    *  
001300*                                                                 
001400* 14/02/2024 MIBARRA      VERSION INICIAL.                   *    
001500* 03/07/2024 GFORRICH     AGREGA FILLER DE EXPANSION (DAR-0512).* 
001600* 27/04/2026 MIBARRA      SE AMPLIA EL LAYOUT: ESTADO, FECHA DE * 
001700*             ALTA Y CANTIDAD DE EMPLEADOS DE PLANTA, A PEDIDO *  
001800*             DE RRHH PARA EL NUEVO REPORTE DE DOTACION         * 
001900*             (DAR-0630).                                       * 
002000******************************************************************
002100 05  NEORGM0.                                                     
002200     10 ORG-ID                            PIC 9(09).              
002300     10 ORG-NAME                          PIC X(100).             
002400     10 ORG-STATUS                        PIC X(01).              
002500        88 ORG-88-ACTIVA                          VALUE 'A'.      
002600        88 ORG-88-INACTIVA                        VALUE 'I'.      
002700     10 ORG-FECHA-ALTA.                                           
002800        15 ORG-FA-ANIO                    PIC 9(04).              
002900        15 ORG-FA-MES                     PIC 9(02).              
003000        15 ORG-FA-DIA                     PIC 9(02).              
003100     10 ORG-FECHA-ALTA-ALFA REDEFINES ORG-FECHA-ALTA              
003200                                           PIC X(08).             
003300     10 ORG-CANT-EMPLEADOS                PIC 9(05) COMP-3.       
003400     10 FILLER                            PIC X(29).              
003500******************************************************************
003600* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 08    *  
003700* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 150   *  
003800******************************************************************
