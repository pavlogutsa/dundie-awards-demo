000100******************************************************************
000200* Program name:    NEACTLS0.                                    * 
000300* Original author: mibarra.                                    *  
000400*                                                               * 
000500* Maintenence Log                                               * 
000600* Date       Author        Maintenance Requirement.             * 
000700* ---------- ------------  -------------------------------------* 
000800* 14/02/2024 mibarra       Initial Version.  Lee ACTFILE de punta 
000900*                          a punta y emite un listado con        *
001000*                          fecha/hora desglosada y el total de    
001100*                          registros leidos, sin quiebres ni      
001200*                          cruces con otros archivos (DAR-0562).  
001300* 05/11/2024 gforrich      Y2K REVIEW: ACT-OCCURRED-AT ya usa     
001400*                          CCYYMMDDHHMMSS de 4 digitos de anio,   
001500*                          OK.                                    
001600******************************************************************
001700*                                                               * 
001800*          I D E N T I F I C A T I O N  D I V I S I O N         * 
001900*                                                               * 
002000******************************************************************
002100 IDENTIFICATION DIVISION.                                         
002200 PROGRAM-ID. NEACTLS0.                                            
002300 AUTHOR. MARIO IBARRA.                                            
002400 INSTALLATION. IBM Z/OS.                                          
002500 DATE-WRITTEN. FEBRERO 2024.                                      
002600 DATE-COMPILED. FEBRERO 2024.                                     
002700 SECURITY. CONFIDENTIAL.                                          
002800******************************************************************
002900*                                                               * 
003000*             E N V I R O N M E N T   D I V I S I O N           * 
003100*                                                               * 
003200******************************************************************
003300 ENVIRONMENT DIVISION.                                            
003400                                                                  
003500 CONFIGURATION SECTION.                                           
003600 SPECIAL-NAMES.                                                   
003700         C01 IS TOP-OF-FORM.                                      
003800                                                                  
003900 INPUT-OUTPUT SECTION.                                            
004000                                                                  
004100******************************************************************
004200*              ARCHIVOS INTERVINIENTES EN EL PROCESO            * 
004300******************************************************************
004400 FILE-CONTROL.                                                    
004500                                                                  
004600     SELECT ACTFILE     ASSIGN       TO ACTFILE                   
004700                         FILE STATUS IS FS-ACTFILE.               
004800                                                                  
004900     SELECT ACTRPT      ASSIGN       TO ACTRPT                    
005000                         FILE STATUS IS FS-ACTRPT.                
005100******************************************************************
005200*                                                               * 
005300*                      D A T A   D I V I S I O N                * 
005400*                                                               * 
005500******************************************************************
005600 DATA DIVISION.                                                   
005700 FILE SECTION.                                                    
005800                                                                  
005900 FD  ACTFILE.                                                     
006000 01  REG-ACTFILE.                                                 
006100         COPY NEACTL0.                                            
006200                                                                  
006300 FD  ACTRPT                                                       
006400     RECORDING MODE IS F                                          
006500     RECORD CONTAINS 133 CHARACTERS.                              
006600 01  REG-ACTRPT.                                                  
006700     05 OUT-ACT-ID                    PIC ZZZZZZZZ9.              
006800     05 FILLER                       PIC X(02) VALUE SPACES.      
006900     05 OUT-FECHA                     PIC X(10).                  
007000     05 FILLER                       PIC X(02) VALUE SPACES.      
007100     05 OUT-HORA                      PIC X(08).                  
007200     05 FILLER                       PIC X(02) VALUE SPACES.      
007300     05 OUT-EMP-ID                    PIC ZZZZZZZZ9.              
007400     05 FILLER                       PIC X(02) VALUE SPACES.      
007500     05 OUT-EVENTO                    PIC X(90).                  
007600     05 FILLER                       PIC X(06) VALUE SPACES.      
007700                                                                  
007800 WORKING-STORAGE SECTION.                                         
007900                                                                  
008000******************************************************************
008100*                    DEFINICION DE CONSTANTES                   * 
008200******************************************************************
008300 01  CT-CONSTANTES.                                               
008400     05 CT-1                          PIC 9(01) VALUE 1.          
008500     05 FILLER                       PIC X(02) VALUE SPACES.      
008600                                                                  
008700******************************************************************
008800*                    DEFINICION DE CONTADORES                   * 
008900******************************************************************
009000 01  CN-CONTADORES.                                               
009100     05 CN-LEIDOS                    PIC S9(07) COMP VALUE 0.     
009200     05 CN-ESCRITOS                  PIC S9(07) COMP VALUE 0.     
009300     05 FILLER                       PIC X(02) VALUE SPACES.      
009400                                                                  
009500******************************************************************
009600*                     DEFINICION DE VARIABLES                   * 
009700******************************************************************
009800 01  WS-VARIABLES.                                                
009900     05 FS-ACTFILE                   PIC X(02) VALUE SPACES.      
010000     05 FS-ACTRPT                    PIC X(02) VALUE SPACES.      
010100     05 WS-FIN-ARCH                   PIC X(01) VALUE 'N'.        
010200        88 WS-88-FIN-ARCH                          VALUE 'S'.     
010300     05 FILLER                       PIC X(02) VALUE SPACES.      
010400                                                                  
010500******************************************************************
010600*     VISTA REDEFINIDA DE ACT-OCCURRED-AT PARA DESGLOSAR FECHA   *
010700******************************************************************
010800 01  WS-FECHA-VISTAS.                                             
010900     05 WS-OCCURRED-NUM               PIC 9(14).                  
011000     05 WS-OCCURRED-PARTES REDEFINES WS-OCCURRED-NUM.             
011100        10 WS-OCCURRED-YYYY            PIC 9(04).                 
011200        10 WS-OCCURRED-MM              PIC 9(02).                 
011300        10 WS-OCCURRED-DD              PIC 9(02).                 
011400        10 WS-OCCURRED-HH              PIC 9(02).                 
011500        10 WS-OCCURRED-MI              PIC 9(02).                 
011600        10 WS-OCCURRED-SS              PIC 9(02).                 
011700     05 WS-FECHA-ARMADA.                                          
011800        10 WS-FA-DD                    PIC 9(02).                 
011900        10 WS-FA-BAR1                  PIC X(01) VALUE '/'.       
012000        10 WS-FA-MM                    PIC 9(02).                 
012100        10 WS-FA-BAR2                  PIC X(01) VALUE '/'.       
012200        10 WS-FA-YYYY                  PIC 9(04).                 
012300     05 WS-FECHA-ARMADA-ALFA REDEFINES WS-FECHA-ARMADA            
012400                                        PIC X(10).                
012500     05 WS-HORA-ARMADA.                                           
012600        10 WS-HA-HH                    PIC 9(02).                 
012700        10 WS-HA-DOSP1                 PIC X(01) VALUE ':'.       
012800        10 WS-HA-MI                    PIC 9(02).                 
012900        10 WS-HA-DOSP2                 PIC X(01) VALUE ':'.       
013000        10 WS-HA-SS                    PIC 9(02).                 
013100     05 WS-HORA-ARMADA-ALFA REDEFINES WS-HORA-ARMADA              
013200                                        PIC X(08).                
013300     05 FILLER                       PIC X(02) VALUE SPACES.      
013400                                                                  
013500******************************************************************
013600*                                                               * 
013700*              P R O C E D U R E   D I V I S I O N              * 
013800*                                                               * 
013900******************************************************************
014000 PROCEDURE DIVISION.                                              
014100******************************************************************
014200*                        0000-MAINLINE                          * 
014300******************************************************************
014400                                                                  
014500 0000-MAINLINE.                                                   
014600*-----------------------------------------------------------------
014700     PERFORM 1000-INICIO                                          
014800        THRU 1000-INICIO-EXIT                                     
014900                                                                  
015000     PERFORM 2000-PROCESO                                         
015100        THRU 2000-PROCESO-EXIT                                    
015200        UNTIL WS-88-FIN-ARCH                                      
015300                                                                  
015400     PERFORM 3000-FIN                                             
015500        THRU 3000-FIN-EXIT                                        
015600     .                                                            
015700******************************************************************
015800*                           1000-INICIO                         * 
015900******************************************************************
016000 1000-INICIO.                                                     
016100*-----------------------------------------------------------------
016200     OPEN INPUT ACTFILE                                           
016300     IF FS-ACTFILE IS NOT EQUAL '00'                              
016400        DISPLAY 'ERROR OPEN ACTFILE CODE: ' FS-ACTFILE            
016500        MOVE 'S'                      TO WS-FIN-ARCH              
016600     END-IF                                                       
016700                                                                  
016800     IF NOT WS-88-FIN-ARCH                                        
016900        OPEN OUTPUT ACTRPT                                        
017000        IF FS-ACTRPT IS NOT EQUAL '00'                            
017100           DISPLAY 'ERROR OPEN ACTRPT CODE: ' FS-ACTRPT           
017200           MOVE 'S'                   TO WS-FIN-ARCH              
017300        END-IF                                                    
017400     END-IF                                                       
017500                                                                  
017600     IF NOT WS-88-FIN-ARCH                                        
017700        PERFORM 2100-LEE-ACTIVIDAD                                
017800           THRU 2100-LEE-ACTIVIDAD-EXIT                           
017900     END-IF                                                       
018000     .                                                            
018100 1000-INICIO-EXIT.                                                
018200     EXIT.                                                        
018300******************************************************************
018400*                           2000-PROCESO                        * 
018500******************************************************************
018600 2000-PROCESO.                                                    
018700*-----------------------------------------------------------------
018800     PERFORM 2200-ESCRIBE-LINEA                                   
018900        THRU 2200-ESCRIBE-LINEA-EXIT                              
019000                                                                  
019100     PERFORM 2100-LEE-ACTIVIDAD                                   
019200        THRU 2100-LEE-ACTIVIDAD-EXIT                              
019300     .                                                            
019400 2000-PROCESO-EXIT.                                               
019500     EXIT.                                                        
019600******************************************************************
019700*                       2100-LEE-ACTIVIDAD                      * 
019800******************************************************************
019900 2100-LEE-ACTIVIDAD.                                              
020000*-----------------------------------------------------------------
020100     READ ACTFILE                                                 
020200          AT END                                                  
020300             MOVE 'S'                 TO WS-FIN-ARCH              
020400          NOT AT END                                              
020500             ADD CT-1                 TO CN-LEIDOS                
020600     END-READ                                                     
020700     .                                                            
020800 2100-LEE-ACTIVIDAD-EXIT.                                         
020900     EXIT.                                                        
021000******************************************************************
021100*                       2200-ESCRIBE-LINEA                      * 
021200******************************************************************
021300 2200-ESCRIBE-LINEA.                                              
021400*-----------------------------------------------------------------
021500     MOVE ACT-OCCURRED-AT              TO WS-OCCURRED-NUM         
021600     MOVE WS-OCCURRED-DD                TO WS-FA-DD               
021700     MOVE WS-OCCURRED-MM                TO WS-FA-MM               
021800     MOVE WS-OCCURRED-YYYY              TO WS-FA-YYYY             
021900     MOVE WS-OCCURRED-HH                TO WS-HA-HH               
022000     MOVE WS-OCCURRED-MI                TO WS-HA-MI               
022100     MOVE WS-OCCURRED-SS                TO WS-HA-SS               
022200                                                                  
022300     MOVE ACT-ID                       TO OUT-ACT-ID              
022400     MOVE WS-FECHA-ARMADA-ALFA          TO OUT-FECHA              
022500     MOVE WS-HORA-ARMADA-ALFA           TO OUT-HORA               
022600     MOVE ACT-EMP-ID                   TO OUT-EMP-ID              
022700     MOVE ACT-EVENT                    TO OUT-EVENTO              
022800                                                                  
022900     WRITE REG-ACTRPT                                             
023000     ADD CT-1                          TO CN-ESCRITOS             
023100     .                                                            
023200 2200-ESCRIBE-LINEA-EXIT.                                         
023300     EXIT.                                                        
023400******************************************************************
023500*                              3000-FIN                         * 
023600******************************************************************
023700 3000-FIN.                                                        
023800*-----------------------------------------------------------------
023900     PERFORM 3100-ESCRIBE-ESTADISTICAS                            
024000        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT                       
024100                                                                  
024200     IF FS-ACTFILE IS EQUAL '00'                                  
024300        CLOSE ACTFILE                                             
024400     END-IF                                                       
024500                                                                  
024600     IF FS-ACTRPT IS EQUAL '00'                                   
024700        CLOSE ACTRPT                                              
024800     END-IF                                                       
024900                                                                  
025000     STOP RUN                                                     
025100     .                                                            
025200 3000-FIN-EXIT.                                                   
025300     EXIT.                                                        
025400******************************************************************
025500*                     3100-ESCRIBE-ESTADISTICAS                 * 
025600******************************************************************
025700 3100-ESCRIBE-ESTADISTICAS.                                       
025800*-----------------------------------------------------------------
025900     DISPLAY '**************************************************' 
026000     DISPLAY '*               PROGRAMA NEACTLS0                *' 
026100     DISPLAY '*            LISTADO DE ACTIVIDAD                 *'
026200     DISPLAY '* REGISTROS LEIDOS     : ' CN-LEIDOS                
026300     DISPLAY '* REGISTROS ESCRITOS   : ' CN-ESCRITOS              
026400     DISPLAY '*                                                *' 
026500     DISPLAY '**************************************************' 
026600     .                                                            
026700 3100-ESCRIBE-ESTADISTICAS-EXIT.                                  
026800     EXIT.                                                        
